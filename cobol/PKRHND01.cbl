000100 IDENTIFICATION DIVISION.
000110*-----------------------
000120 PROGRAM-ID.     PKRHND01.
000130 AUTHOR.         EDUARDO PALMEYRO.
000140 INSTALLATION.   EDUSAM.
000150 DATE-WRITTEN.   05/02/94.
000160 DATE-COMPILED.
000170 SECURITY.       NINGUNA.
000180*----------------------------------------------------------------*
000190* PROGRAMA BATCH DE ANALISIS DE MANOS DE POKER (TEXAS HOLDEM)    *
000200* LEE ESCENARIOS DE LA TABLA DE MANOS A ANALIZAR (ARCHIVO        *
000210* SCENARIO-IN), DETERMINA LA MEJOR MANO DE 5 CARTAS POSIBLE,     *
000220* LE ASIGNA UNA FUERZA RELATIVA AJUSTADA POR CANTIDAD DE         *
000230* JUGADORES EN LA MESA Y CALCULA LA PROBABILIDAD DE GANAR,       *
000240* EMPATAR O PERDER CONTRA LOS OPONENTES DESCONOCIDOS.  POR CADA  *
000250* ESCENARIO SE GRABA UNA LINEA DE RESULTADO EN RESULT-OUT Y AL   *
000260* FINAL DEL ARCHIVO SE EMITEN LOS TOTALES DE CONTROL.            *
000270*----------------------------------------------------------------*
000280* LA CLASIFICACION DE MANO Y EL CALCULO COMBINATORIO DE          *
000290* PROBABILIDAD SE DELEGAN A LAS RUTINAS PKREVAL1 Y PKRPROB1      *
000300* RESPECTIVAMENTE - ESTE PROGRAMA SOLO VALIDA, ARMA LA MANO DE   *
000310* TRABAJO, APLICA LA TABLA DE FUERZA Y ARMA EL REPORTE.          *
000320*----------------------------------------------------------------*
000330* HISTORIAL DE CAMBIOS                                           *
000340*----------------------------------------------------------------*
000350* 94/05/02  EPA            VERSION INICIAL - ARMADO DE MANO      *
000360* 94/05/09  EPA            AGREGA REGISTRO DE RESULTADO Y        *
000370*                          ENCABEZADOS DE REPORTE                *
000380* 94/05/16  EPA            SEPARA EVALUADOR DE MANO EN LA        *
000390*                          RUTINA PKREVAL1                       *
000400* 94/05/23  EPA            AGREGA LLAMADA A PKRPROB1 PARA EL     *
000410*                          CALCULO DE PROBABILIDAD               *
000420* 94/06/30  EPA            CORRIGE VALIDACION DE CARTAS          *
000430*                          COMUNITARIAS NO CONTIGUAS             *
000440* 95/02/11  RTO  CR-0734   VALIDACION DE CARTAS DUPLICADAS       *
000450*                          DENTRO DE UN MISMO ESCENARIO          *
000460* 95/08/19  RTO  CR-0812   AGREGA CLASIFICACION DE CONSEJO       *
000470*                          POR FUERZA AJUSTADA                   *
000480* 96/03/05  RTO  CR-0881   TOPE DE FUERZA AJUSTADA EN 100        *
000490* 97/11/18  RTO  CR-1134   ESCENARIOS CON MENOS DE 5 CARTAS      *
000500*                          CONOCIDAS QUEDAN SIN ANALISIS (OK)    *
000510* 98/11/03  RTO  CR-1290   REVISION DE CAMPOS DE FECHA A 4       *
000520*                          DIGITOS DE ANIO (AMBITO DEL 2000)     *
000530* 99/01/20  MFV  CR-1310   CONFIRMADO - SIN MAS IMPACTO Y2K EN   *
000540*                          ESTE MODULO                           *
000550* 00/06/14  MFV  CR-1388   AGREGA PROMEDIO DE PORCENTAJE DE      *
000560*                          GANANCIA EN TOTALES DE CONTROL        *
000570* 02/09/27  MFV  CR-1455   ESTANDARIZA FORMATO DE LINEA DE       *
000580*                          REPORTE A 132 POSICIONES              *
000590* 05/03/30  LGZ  CR-1602   ITERACIONES POR DEFECTO A 10000       *
000600*                          CUANDO EL ESCENARIO TRAE CERO         *
000610* 08/07/14  LGZ  CR-1789   REVISION GENERAL DE COMENTARIOS       *
000620*----------------------------------------------------------------*
000630
000640 ENVIRONMENT DIVISION.
000650*--------------------
000660
000670 CONFIGURATION SECTION.
000680*---------------------
000690 SPECIAL-NAMES.
000700     C01 IS TOP-OF-FORM.
000710
000720 INPUT-OUTPUT SECTION.
000730*--------------------
000740
000750 FILE-CONTROL.
000760*------------
000770
000780     SELECT SCENARIO-IN      ASSIGN       TO SCENIN
000790                             ORGANIZATION IS LINE SEQUENTIAL
000800                             FILE STATUS  IS FS-SCENARIO-IN.
000810
000820     SELECT RESULT-OUT       ASSIGN       TO RESLOUT
000830                             ORGANIZATION IS LINE SEQUENTIAL
000840                             FILE STATUS  IS FS-RESULT-OUT.
000850
000860 DATA DIVISION.
000870*-------------
000880
000890 FILE SECTION.
000900*------------
000910
000920 FD  SCENARIO-IN
000930     RECORDING MODE IS F
000940     BLOCK 0.
000950 01  REG-SCENARIO-FD                PIC X(80).
000960
000970 FD  RESULT-OUT
000980     RECORDING MODE IS F
000990     BLOCK 0.
001000 01  REG-RESULT-FD                  PIC X(132).
001010
001020 WORKING-STORAGE SECTION.
001030*-----------------------
001040 77  CTE-PROGRAMA                   PIC X(20) VALUE 'PKRHND01'.
001050
001060*        ----  ARCHIVO SCENARIO-IN  ----
001070 77  FS-SCENARIO-IN                 PIC X(02) VALUE ' '.
001080     88  88-FS-SCENARIO-OK                    VALUE '00'.
001090     88  88-FS-SCENARIO-EOF                   VALUE '10'.
001100 77  WS-OPEN-SCENARIO                PIC X    VALUE 'N'.
001110     88  88-OPEN-SCENARIO-SI                  VALUE 'S'.
001120     88  88-OPEN-SCENARIO-NO                  VALUE 'N'.
001130 77  WS-CNT-LEIDOS                   PIC 9(09) COMP VALUE 0.
001140 77  WS-CNT-LEIDOS-ED                PIC ZZZ,ZZZ,ZZ9.
001150
001160*        ----  ARCHIVO RESULT-OUT  ----
001170 77  FS-RESULT-OUT                   PIC X(02) VALUE ' '.
001180     88  88-FS-RESULT-OK                       VALUE '00'.
001190 77  WS-OPEN-RESULT                  PIC X     VALUE 'N'.
001200     88  88-OPEN-RESULT-SI                     VALUE 'S'.
001210     88  88-OPEN-RESULT-NO                     VALUE 'N'.
001220 77  WS-GRABADOS-RESULT              PIC 9(09) COMP VALUE 0.
001230 77  WS-GRABADOS-RESULT-ED           PIC ZZZ,ZZZ,ZZ9.
001240
001250*        ----  TOTALES DE CONTROL  ----
001260 01  WS-CONTROL-TOTALS-AREA.
001270     05  WS-CNT-ERRORES              PIC 9(09) COMP VALUE 0.
001280     05  WS-CNT-ANALIZADOS           PIC 9(09) COMP VALUE 0.
001290     05  WS-CNT-SIN-ANALISIS         PIC 9(09) COMP VALUE 0.
001300     05  WS-CNT-GREAT-ODDS           PIC 9(09) COMP VALUE 0.
001310     05  WS-CNT-HEADS-UP             PIC 9(09) COMP VALUE 0.
001320     05  FILLER                      PIC X(04).
001330 01  WS-CONTROL-TOTALS-R REDEFINES WS-CONTROL-TOTALS-AREA.
001340     05  WS-CNT-TOTALES-TAB          PIC 9(09) COMP
001350                                      OCCURS 5 TIMES.
001360     05  FILLER                      PIC X(04).
001370
001380 77  WS-CNT-ERRORES-ED               PIC ZZZ,ZZZ,ZZ9.
001390 77  WS-CNT-ANALIZADOS-ED            PIC ZZZ,ZZZ,ZZ9.
001400 77  WS-CNT-GREAT-ODDS-ED            PIC ZZZ,ZZZ,ZZ9.
001410 77  WS-CNT-HEADS-UP-ED              PIC ZZZ,ZZZ,ZZ9.
001420
001430 77  WS-SUMA-WIN-PCT                 PIC S9(11)V9(02) COMP-3
001440                                      VALUE 0.
001450 77  WS-PROM-WIN-PCT                 PIC 9(03)V9(02) VALUE 0.
001460 77  WS-PROM-WIN-PCT-ED              PIC ZZ9.99.
001470
001480 77  WS-PARRAFO                      PIC X(30) VALUE ' '.
001490 77  WS-HOJA                         PIC 9(05) COMP VALUE 0.
001500 77  WS-HOJA-ED                      PIC ZZ,ZZ9.
001510 77  WS-LINEA                        PIC 9(02) COMP VALUE 80.
001520 77  WCN-LINEAS-MAX                  PIC 9(02) COMP VALUE 58.
001530
001540*        ----  BANDERAS DE VALIDACION DE ESCENARIO  ----
001550 77  WS-ESCENARIO-ERROR              PIC X VALUE 'N'.
001560     88  88-ESCENARIO-ERROR-SI                 VALUE 'S'.
001570     88  88-ESCENARIO-ERROR-NO                 VALUE 'N'.
001580 77  WS-COMUN-GAP                    PIC X VALUE 'N'.
001590     88  88-COMUN-GAP-SI                       VALUE 'S'.
001600     88  88-COMUN-GAP-NO                       VALUE 'N'.
001610 77  WS-RANK-FOUND                   PIC X VALUE 'N'.
001620     88  88-RANK-FOUND-SI                      VALUE 'S'.
001630     88  88-RANK-FOUND-NO                      VALUE 'N'.
001640 77  WS-SUIT-FOUND                   PIC X VALUE 'N'.
001650     88  88-SUIT-FOUND-SI                      VALUE 'S'.
001660     88  88-SUIT-FOUND-NO                      VALUE 'N'.
001670
001680 77  IDX-MANO                        PIC 9(02) COMP VALUE 0.
001690 77  WS-IDX-DUP-J                    PIC 9(02) COMP VALUE 0.
001700
001710 77  WS-MULT-TENTHS                  PIC 9(02) COMP VALUE 0.
001720 77  WS-BASE-STR                     PIC 9(03) COMP VALUE 0.
001730 77  WS-ADJ-STR-CALC                 PIC 9(03)V9(01) VALUE 0.
001740 77  WS-STRENGTH-ADVICE              PIC X(12) VALUE SPACES.
001750 77  WS-ODDS-ADVICE                  PIC X(12) VALUE SPACES.
001760 77  WS-TABLE-CONTEXT                PIC X(12) VALUE SPACES.
001770
001780 77  WS-MANO-CANT-CARTAS             PIC 9(01) COMP VALUE 0.
001790 77  WS-MANO-CANT-COMUNES            PIC 9(01) COMP VALUE 0.
001800
001810*        ----  TABLA DE FUERZA BASICA POR RANGO DE MANO  ----
001820*        (ALTA 10 - PAR 25 - DOBLE PAR 45 - TRIO 65 -           *
001830*         ESCALERA 75 - COLOR 80 - FULL 90 - POKER 95 -         *
001840*         ESCALERA REAL DE COLOR 99 - ESCALERA REAL 100)        *
001850 01  WPKR-BASE-STR-LIT   PIC X(30) VALUE
001860         '010025045065075080090095099100'.
001870 01  WPKR-BASE-STR-TABLE REDEFINES WPKR-BASE-STR-LIT.
001880     05  WPKR-BASE-STR-PCT           PIC 9(03) OCCURS 10 TIMES.
001890
001900*        ----  FECHA CORRIENTE DESCOMPUESTA PARA ENCABEZADO  ----
001910 01  WS-CURRENT-DATE-NUM             PIC 9(08) VALUE 0.
001920 01  WS-CURRENT-DATE-NUM-R REDEFINES WS-CURRENT-DATE-NUM.
001930     05  WS-CURR-YYYY                PIC 9(04).
001940     05  WS-CURR-MM                  PIC 9(02).
001950     05  WS-CURR-DD                  PIC 9(02).
001960
001970*        ----  MANO DE TRABAJO DEL ESCENARIO (HASTA 7 CARTAS) ----
001980 01  WS-MANO-TRABAJO.
001990     05  WS-MANO-CARD  OCCURS 7 TIMES.
002000         10  WS-MANO-RANK             PIC X(01).
002010         10  WS-MANO-SUIT             PIC X(01).
002020         10  WS-MANO-VALUE            PIC 9(02).
002030     05  FILLER                       PIC X(04).
002040 01  WS-MANO-TRABAJO-R REDEFINES WS-MANO-TRABAJO.
002050     05  WS-MANO-CARTAS-TXT           PIC X(04) OCCURS 7 TIMES.
002060     05  FILLER                       PIC X(04).
002070
002080*----------------------------------------------------------------*
002090*     COPYS DE REGISTROS Y AREAS DE COMUNICACION                 *
002100*----------------------------------------------------------------*
002110 COPY WPKRSCEN.
002120
002130 COPY WPKRRSLT.
002140
002150 COPY WPKRCARD.
002160
002170 COPY WPKREVAL.
002180
002190 COPY WPKRPROB.
002200
002210 COPY WCANCELA.
002220
002230 PROCEDURE DIVISION.
002240*------------------
002250
002260 00000-CUERPO-PRINCIPAL.
002270*-----------------------
002280
002290     PERFORM 10000-INICIO.
002300
002310     PERFORM 20000-PROCESO
002320       UNTIL 88-FS-SCENARIO-EOF.
002330
002340     PERFORM 30000-FINALIZO.
002350
002360     STOP RUN.
002370
002380 10000-INICIO.
002390*-------------
002400
002410     INITIALIZE WCANCELA.
002420     MOVE CTE-PROGRAMA          TO WCANCELA-PROGRAMA.
002430
002440     PERFORM 10100-ABRO-ARCHIVOS.
002450
002460     PERFORM 10200-1RA-LECTURA.
002470
002480 FIN-10000.
002490     EXIT.
002500
002510 10100-ABRO-ARCHIVOS.
002520*-------------------
002530
002540     MOVE '10100-ABRO-ARCHIVOS'      TO WS-PARRAFO.
002550
002560     OPEN INPUT   SCENARIO-IN.
002570
002580     EVALUATE FS-SCENARIO-IN
002590         WHEN '00'
002600              SET 88-OPEN-SCENARIO-SI TO TRUE
002610
002620         WHEN OTHER
002630              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
002640              MOVE 'SCENARIO-IN'     TO WCANCELA-RECURSO
002650              MOVE 'OPEN INPUT'      TO WCANCELA-OPERACION
002660              MOVE FS-SCENARIO-IN    TO WCANCELA-CODRET
002670              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
002680              PERFORM 99999-CANCELO
002690
002700     END-EVALUATE.
002710
002720     OPEN OUTPUT  RESULT-OUT.
002730
002740     EVALUATE FS-RESULT-OUT
002750         WHEN '00'
002760              SET 88-OPEN-RESULT-SI  TO TRUE
002770
002780         WHEN OTHER
002790              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
002800              MOVE 'RESULT-OUT'      TO WCANCELA-RECURSO
002810              MOVE 'OPEN OUTPUT'     TO WCANCELA-OPERACION
002820              MOVE FS-RESULT-OUT     TO WCANCELA-CODRET
002830              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
002840              PERFORM 99999-CANCELO
002850
002860     END-EVALUATE.
002870
002880 FIN-10100.
002890     EXIT.
002900
002910 10200-1RA-LECTURA.
002920*-----------------
002930
002940     PERFORM 11000-READ-SCENARIO.
002950
002960     IF 88-FS-SCENARIO-EOF
002970        DISPLAY ' '
002980        DISPLAY '*** ARCHIVO SCENARIO-IN VACIO ***'
002990     END-IF.
003000
003010 FIN-10200.
003020     EXIT.
003030
003040 11000-READ-SCENARIO.
003050*--------------------
003060
003070     MOVE '11000-READ-SCENARIO'      TO WS-PARRAFO.
003080
003090     INITIALIZE         SCENARIO-REC.
003100
003110     READ SCENARIO-IN INTO SCENARIO-REC.
003120
003130     EVALUATE TRUE
003140         WHEN 88-FS-SCENARIO-OK
003150              ADD 1              TO WS-CNT-LEIDOS
003160
003170         WHEN 88-FS-SCENARIO-EOF
003180              CONTINUE
003190
003200         WHEN OTHER
003210              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
003220              MOVE 'SCENARIO-IN'     TO WCANCELA-RECURSO
003230              MOVE 'READ'            TO WCANCELA-OPERACION
003240              MOVE FS-SCENARIO-IN    TO WCANCELA-CODRET
003250              MOVE 'ERROR EN READ'   TO WCANCELA-MENSAJE
003260              PERFORM 99999-CANCELO
003270
003280     END-EVALUATE.
003290
003300 FIN-11000.
003310     EXIT.
003320
003330 20000-PROCESO.
003340*-------------
003350
003360     PERFORM 21000-VALIDO-ESCENARIO.
003370
003380     PERFORM 23000-ANALIZO-ESCENARIO.
003390
003400     PERFORM 24000-GRABO-DETALLE.
003410
003420     PERFORM 11000-READ-SCENARIO.
003430
003440 FIN-20000.
003450     EXIT.
003460
003470 21000-VALIDO-ESCENARIO.
003480*-----------------------
003490
003500     SET 88-ESCENARIO-ERROR-NO   TO TRUE.
003510     INITIALIZE WS-MANO-TRABAJO.
003520     MOVE 0                      TO WS-MANO-CANT-CARTAS
003530                                     WS-MANO-CANT-COMUNES.
003540
003550     PERFORM 21100-ARMO-CARTAS.
003560
003570     IF 88-ESCENARIO-ERROR-NO
003580        PERFORM 21200-VALIDO-CARTAS
003590     END-IF.
003600
003610     IF 88-ESCENARIO-ERROR-NO
003620        PERFORM 21300-VALIDO-DUPLICADOS
003630     END-IF.
003640
003650     IF 88-ESCENARIO-ERROR-NO
003660        PERFORM 21400-VALIDO-JUGADORES
003670     END-IF.
003680
003690 FIN-21000.
003700     EXIT.
003710
003720 21100-ARMO-CARTAS.
003730*------------------
003740
003750     IF SCN-HOLE-1 = SPACES OR SCN-HOLE-2 = SPACES
003760        SET 88-ESCENARIO-ERROR-SI TO TRUE
003770     ELSE
003780        MOVE 2                       TO WS-MANO-CANT-CARTAS
003790        MOVE SCN-HOLE-1 (1:1)        TO WS-MANO-RANK (1)
003800        MOVE SCN-HOLE-1 (2:1)        TO WS-MANO-SUIT (1)
003810        MOVE SCN-HOLE-2 (1:1)        TO WS-MANO-RANK (2)
003820        MOVE SCN-HOLE-2 (2:1)        TO WS-MANO-SUIT (2)
003830        PERFORM 21110-ARMO-COMUNES
003840     END-IF.
003850
003860 FIN-21100.
003870     EXIT.
003880
003890 21110-ARMO-COMUNES.
003900*-------------------
003910
003920     MOVE 0                      TO WS-MANO-CANT-COMUNES.
003930     SET 88-COMUN-GAP-NO         TO TRUE.
003940
003950     PERFORM 21111-ARMA-UNA-COMUN
003960       VARYING IDX-SCN-COMM FROM 1 BY 1
003970         UNTIL IDX-SCN-COMM > 5.
003980
003990 FIN-21110.
004000     EXIT.
004010
004020 21111-ARMA-UNA-COMUN.
004030*---------------------
004040
004050     IF SCN-COMM-TAB (IDX-SCN-COMM) NOT = SPACES
004060        IF 88-COMUN-GAP-SI
004070           SET 88-ESCENARIO-ERROR-SI TO TRUE
004080        ELSE
004090           ADD 1 TO WS-MANO-CANT-COMUNES
004100           ADD 1 TO WS-MANO-CANT-CARTAS
004110           MOVE SCN-COMM-TAB (IDX-SCN-COMM) (1:1)
004120                TO WS-MANO-RANK (WS-MANO-CANT-CARTAS)
004130           MOVE SCN-COMM-TAB (IDX-SCN-COMM) (2:1)
004140                TO WS-MANO-SUIT (WS-MANO-CANT-CARTAS)
004150        END-IF
004160     ELSE
004170        SET 88-COMUN-GAP-SI TO TRUE
004180     END-IF.
004190
004200 FIN-21111.
004210     EXIT.
004220
004230 21200-VALIDO-CARTAS.
004240*--------------------
004250
004260     PERFORM 21210-VALIDO-UNA-CARTA
004270       VARYING IDX-MANO FROM 1 BY 1
004280         UNTIL IDX-MANO > WS-MANO-CANT-CARTAS
004290            OR 88-ESCENARIO-ERROR-SI.
004300
004310 FIN-21200.
004320     EXIT.
004330
004340 21210-VALIDO-UNA-CARTA.
004350*-----------------------
004360
004370     INSPECT WS-MANO-RANK (IDX-MANO)
004380         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
004390                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
004400     INSPECT WS-MANO-SUIT (IDX-MANO)
004410         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
004420                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
004430
004440     SET 88-RANK-FOUND-NO  TO TRUE.
004450     PERFORM 21211-BUSCO-RANGO
004460       VARYING IDX-RANK-COD FROM 1 BY 1
004470         UNTIL IDX-RANK-COD > 13 OR 88-RANK-FOUND-SI.
004480
004490     IF 88-RANK-FOUND-NO
004500        SET 88-ESCENARIO-ERROR-SI TO TRUE
004510     ELSE
004520        COMPUTE WS-MANO-VALUE (IDX-MANO) = IDX-RANK-COD + 1
004530     END-IF.
004540
004550     IF 88-ESCENARIO-ERROR-NO
004560        SET 88-SUIT-FOUND-NO TO TRUE
004570        PERFORM 21212-BUSCO-PALO
004580          VARYING IDX-SUIT-COD FROM 1 BY 1
004590            UNTIL IDX-SUIT-COD > 4 OR 88-SUIT-FOUND-SI
004600        IF 88-SUIT-FOUND-NO
004610           SET 88-ESCENARIO-ERROR-SI TO TRUE
004620        END-IF
004630     END-IF.
004640
004650 FIN-21210.
004660     EXIT.
004670
004680 21211-BUSCO-RANGO.
004690*------------------
004700
004710     IF WPKR-RANK-CHAR (IDX-RANK-COD) = WS-MANO-RANK (IDX-MANO)
004720        SET 88-RANK-FOUND-SI TO TRUE
004730     END-IF.
004740
004750 FIN-21211.
004760     EXIT.
004770
004780 21212-BUSCO-PALO.
004790*-----------------
004800
004810     IF WPKR-SUIT-CHAR (IDX-SUIT-COD) = WS-MANO-SUIT (IDX-MANO)
004820        SET 88-SUIT-FOUND-SI TO TRUE
004830     END-IF.
004840
004850 FIN-21212.
004860     EXIT.
004870
004880 21300-VALIDO-DUPLICADOS.
004890*------------------------
004900
004910     PERFORM 21310-DUP-FILA
004920       VARYING IDX-MANO FROM 1 BY 1
004930         UNTIL IDX-MANO > WS-MANO-CANT-CARTAS
004940            OR 88-ESCENARIO-ERROR-SI.
004950
004960 FIN-21300.
004970     EXIT.
004980
004990 21310-DUP-FILA.
005000*---------------
005010
005020     COMPUTE WS-IDX-DUP-J = IDX-MANO + 1.
005030
005040     PERFORM 21320-DUP-COLUMNA
005050       UNTIL WS-IDX-DUP-J > WS-MANO-CANT-CARTAS
005060          OR 88-ESCENARIO-ERROR-SI.
005070
005080 FIN-21310.
005090     EXIT.
005100
005110 21320-DUP-COLUMNA.
005120*------------------
005130
005140     IF WS-MANO-RANK (IDX-MANO)     = WS-MANO-RANK (WS-IDX-DUP-J)
005150    AND WS-MANO-SUIT (IDX-MANO)     = WS-MANO-SUIT (WS-IDX-DUP-J)
005160        SET 88-ESCENARIO-ERROR-SI TO TRUE
005170     END-IF.
005180
005190     ADD 1 TO WS-IDX-DUP-J.
005200
005210 FIN-21320.
005220     EXIT.
005230
005240 21400-VALIDO-JUGADORES.
005250*-----------------------
005260
005270     IF SCN-NUM-PLAYERS < 2 OR SCN-NUM-PLAYERS > 10
005280        SET 88-ESCENARIO-ERROR-SI TO TRUE
005290     END-IF.
005300
005310 FIN-21400.
005320     EXIT.
005330
005340 22000-ARMO-RESULTADO-ERROR.
005350*---------------------------
005360
005370     INITIALIZE RESULT-REC.
005380     MOVE SCN-ID                 TO RES-ID.
005390     MOVE 'ERROR'                TO RES-STATUS.
005400     ADD 1                       TO WS-CNT-ERRORES.
005410
005420 FIN-22000.
005430     EXIT.
005440
005450 23000-ANALIZO-ESCENARIO.
005460*------------------------
005470
005480     IF 88-ESCENARIO-ERROR-SI
005490        PERFORM 22000-ARMO-RESULTADO-ERROR
005500     ELSE
005510        IF WS-MANO-CANT-CARTAS < 5
005520           PERFORM 23900-ARMO-SIN-ANALISIS
005530        ELSE
005540           PERFORM 23100-EVALUO-MANO
005550           PERFORM 23200-CALCULO-FUERZA
005560           PERFORM 23300-CALCULO-PROBABILIDAD
005570           IF 88-PROB-STATUS-ERROR
005580              PERFORM 22000-ARMO-RESULTADO-ERROR
005590           ELSE
005600              PERFORM 23400-ARMO-RESULTADO-OK
005610           END-IF
005620        END-IF
005630     END-IF.
005640
005650 FIN-23000.
005660     EXIT.
005670
005680 23100-EVALUO-MANO.
005690*------------------
005700
005710     MOVE WS-MANO-CANT-CARTAS    TO EVAL-CARD-COUNT.
005720
005730     PERFORM 23110-COPIO-UNA-CARTA
005740       VARYING IDX-MANO FROM 1 BY 1
005750         UNTIL IDX-MANO > WS-MANO-CANT-CARTAS.
005760
005770     CALL 'PKREVAL1' USING WPKR-EVAL-LINKAGE.
005780
005790 FIN-23100.
005800     EXIT.
005810
005820 23110-COPIO-UNA-CARTA.
005830*----------------------
005840
005850     MOVE WS-MANO-RANK  (IDX-MANO)  TO EVAL-IN-RANK  (IDX-MANO).
005860     MOVE WS-MANO-SUIT  (IDX-MANO)  TO EVAL-IN-SUIT  (IDX-MANO).
005870     MOVE WS-MANO-VALUE (IDX-MANO)  TO EVAL-IN-VALUE (IDX-MANO).
005880
005890 FIN-23110.
005900     EXIT.
005910
005920 23200-CALCULO-FUERZA.
005930*---------------------
005940
005950     MOVE WPKR-BASE-STR-PCT (EVAL-RANK) TO WS-BASE-STR.
005960
005970     EVALUATE TRUE
005980         WHEN SCN-NUM-PLAYERS <= 3
005990              MOVE 10 TO WS-MULT-TENTHS
006000         WHEN SCN-NUM-PLAYERS <= 6
006010              MOVE  9 TO WS-MULT-TENTHS
006020         WHEN OTHER
006030              MOVE  8 TO WS-MULT-TENTHS
006040     END-EVALUATE.
006050
006060     COMPUTE WS-ADJ-STR-CALC =
006070             (WS-BASE-STR * WS-MULT-TENTHS) / 10.
006080
006090     IF WS-ADJ-STR-CALC > 100.0
006100        MOVE 100.0 TO WS-ADJ-STR-CALC
006110     END-IF.
006120
006130     PERFORM 23210-CLASIFICO-FUERZA.
006140     PERFORM 23220-CLASIFICO-CONTEXTO.
006150
006160 FIN-23200.
006170     EXIT.
006180
006190 23210-CLASIFICO-FUERZA.
006200*-----------------------
006210
006220     EVALUATE TRUE
006230         WHEN WS-ADJ-STR-CALC >= 85.0
006240              MOVE 'EXCELLENT   ' TO WS-STRENGTH-ADVICE
006250         WHEN WS-ADJ-STR-CALC >= 70.0
006260              MOVE 'VERY STRONG ' TO WS-STRENGTH-ADVICE
006270         WHEN WS-ADJ-STR-CALC >= 50.0
006280              MOVE 'GOOD        ' TO WS-STRENGTH-ADVICE
006290         WHEN WS-ADJ-STR-CALC >= 30.0
006300              MOVE 'DECENT      ' TO WS-STRENGTH-ADVICE
006310         WHEN WS-ADJ-STR-CALC >= 15.0
006320              MOVE 'WEAK        ' TO WS-STRENGTH-ADVICE
006330         WHEN OTHER
006340              MOVE 'VERY WEAK   ' TO WS-STRENGTH-ADVICE
006350     END-EVALUATE.
006360
006370 FIN-23210.
006380     EXIT.
006390
006400 23220-CLASIFICO-CONTEXTO.
006410*-------------------------
006420
006430     EVALUATE TRUE
006440         WHEN SCN-NUM-PLAYERS = 2
006450              MOVE 'HEADS-UP    ' TO WS-TABLE-CONTEXT
006460              ADD 1 TO WS-CNT-HEADS-UP
006470         WHEN SCN-NUM-PLAYERS <= 4
006480              MOVE 'SMALL TABLE ' TO WS-TABLE-CONTEXT
006490         WHEN SCN-NUM-PLAYERS <= 6
006500              MOVE 'MEDIUM TABLE' TO WS-TABLE-CONTEXT
006510         WHEN OTHER
006520              MOVE 'FULL TABLE  ' TO WS-TABLE-CONTEXT
006530     END-EVALUATE.
006540
006550 FIN-23220.
006560     EXIT.
006570
006580 23230-CLASIFICO-ODDS.
006590*---------------------
006600
006610     EVALUATE TRUE
006620         WHEN RES-WIN-PCT >= 70.0
006630              MOVE 'GREAT-ODDS  ' TO WS-ODDS-ADVICE
006640              ADD 1 TO WS-CNT-GREAT-ODDS
006650         WHEN RES-WIN-PCT >= 50.0
006660              MOVE 'GOOD-ODDS   ' TO WS-ODDS-ADVICE
006670         WHEN RES-WIN-PCT >= 30.0
006680              MOVE 'FAIR-ODDS   ' TO WS-ODDS-ADVICE
006690         WHEN RES-WIN-PCT >= 15.0
006700              MOVE 'POOR-ODDS   ' TO WS-ODDS-ADVICE
006710         WHEN OTHER
006720              MOVE 'BAD-ODDS    ' TO WS-ODDS-ADVICE
006730     END-EVALUATE.
006740
006750 FIN-23230.
006760     EXIT.
006770
006780 23300-CALCULO-PROBABILIDAD.
006790*---------------------------
006800
006810     MOVE 2                      TO PROB-HOLE-COUNT.
006820     MOVE WS-MANO-CANT-COMUNES   TO PROB-COMM-COUNT.
006830     COMPUTE PROB-NUM-OPPONENTS = SCN-NUM-PLAYERS - 1.
006840
006850     IF SCN-ITERATIONS = 0
006860        MOVE 10000               TO PROB-ITERATIONS
006870     ELSE
006880        MOVE SCN-ITERATIONS       TO PROB-ITERATIONS
006890     END-IF.
006900
006910     PERFORM 23310-COPIO-CARTA-PROB
006920       VARYING IDX-MANO FROM 1 BY 1
006930         UNTIL IDX-MANO > WS-MANO-CANT-CARTAS.
006940
006950     CALL 'PKRPROB1' USING WPKR-PROB-LINKAGE.
006960
006970 FIN-23300.
006980     EXIT.
006990
007000 23310-COPIO-CARTA-PROB.
007010*-----------------------
007020
007030     MOVE WS-MANO-RANK  (IDX-MANO) TO PROB-KNOWN-RANK  (IDX-MANO).
007040     MOVE WS-MANO-SUIT  (IDX-MANO) TO PROB-KNOWN-SUIT  (IDX-MANO).
007050     MOVE WS-MANO-VALUE (IDX-MANO) TO PROB-KNOWN-VALUE (IDX-MANO).
007060
007070 FIN-23310.
007080     EXIT.
007090
007100 23400-ARMO-RESULTADO-OK.
007110*------------------------
007120
007130     INITIALIZE RESULT-REC.
007140     MOVE SCN-ID                  TO RES-ID.
007150     MOVE EVAL-TYPE-NAME          TO RES-HAND-TYPE.
007160     PERFORM 23410-ARMO-BEST-CARDS.
007170     MOVE WS-BASE-STR             TO RES-BASE-STR.
007180     MOVE WS-ADJ-STR-CALC         TO RES-ADJ-STR.
007190     MOVE PROB-METHOD             TO RES-METHOD.
007200     MOVE PROB-WIN-PCT            TO RES-WIN-PCT.
007210     MOVE PROB-TIE-PCT            TO RES-TIE-PCT.
007220     MOVE PROB-LOSE-PCT           TO RES-LOSE-PCT.
007230     MOVE PROB-SCENARIOS          TO RES-SCENARIOS.
007240
007250     PERFORM 23230-CLASIFICO-ODDS.
007260
007270     MOVE WS-STRENGTH-ADVICE      TO RES-ADVICE.
007280     MOVE 'OK   '                 TO RES-STATUS.
007290
007300     ADD 1                        TO WS-CNT-ANALIZADOS.
007310     ADD RES-WIN-PCT              TO WS-SUMA-WIN-PCT.
007320
007330 FIN-23400.
007340     EXIT.
007350
007360 23410-ARMO-BEST-CARDS.
007370*----------------------
007380
007390     STRING EVAL-BEST-RANK (1) EVAL-BEST-SUIT (1) ' '
007400            EVAL-BEST-RANK (2) EVAL-BEST-SUIT (2) ' '
007410            EVAL-BEST-RANK (3) EVAL-BEST-SUIT (3) ' '
007420            EVAL-BEST-RANK (4) EVAL-BEST-SUIT (4) ' '
007430            EVAL-BEST-RANK (5) EVAL-BEST-SUIT (5)
007440       DELIMITED BY SIZE INTO RES-BEST-CARDS
007450     END-STRING.
007460
007470 FIN-23410.
007480     EXIT.
007490
007500 23900-ARMO-SIN-ANALISIS.
007510*------------------------
007520
007530     INITIALIZE RESULT-REC.
007540     MOVE SCN-ID                  TO RES-ID.
007550     MOVE 'OK   '                 TO RES-STATUS.
007560     ADD 1                        TO WS-CNT-SIN-ANALISIS.
007570
007580 FIN-23900.
007590     EXIT.
007600
007610 24000-GRABO-DETALLE.
007620*--------------------
007630
007640     PERFORM 24100-CONTROL-LINEA.
007650
007660     MOVE RESULT-REC              TO WPKR-RPT-LINE.
007670
007680     PERFORM 24200-WRITE-RESULT.
007690
007700 FIN-24000.
007710     EXIT.
007720
007730 24100-CONTROL-LINEA.
007740*--------------------
007750
007760     ADD 1 TO WS-LINEA.
007770
007780     IF WS-LINEA > WCN-LINEAS-MAX
007790        PERFORM 24110-IMPRIMO-TITULOS
007800     END-IF.
007810
007820 FIN-24100.
007830     EXIT.
007840
007850 24110-IMPRIMO-TITULOS.
007860*----------------------
007870
007880     ADD 1                           TO WS-HOJA.
007890     MOVE FUNCTION CURRENT-DATE      TO WS-CURRENT-DATE-NUM (1:8).
007900
007910* ENCABEZADO-LINEA-1
007920*-------------------
007930     MOVE SPACES                     TO WPKR-RPT-LINE.
007940     MOVE 'FECHA:'                    TO WPKR-RPT-LINE (1:6).
007950     MOVE WS-CURR-MM                  TO WPKR-RPT-LINE (8:2).
007960     MOVE '/'                         TO WPKR-RPT-LINE (10:1).
007970     MOVE WS-CURR-DD                  TO WPKR-RPT-LINE (11:2).
007980     MOVE '/'                         TO WPKR-RPT-LINE (13:1).
007990     MOVE WS-CURR-YYYY                TO WPKR-RPT-LINE (14:4).
008000     MOVE 'ANALISIS DE MANOS DE POKER' TO WPKR-RPT-LINE (50:27).
008010     MOVE 'HOJA:'                     TO WPKR-RPT-LINE (121:5).
008020     MOVE WS-HOJA                     TO WS-HOJA-ED.
008030     MOVE WS-HOJA-ED                  TO WPKR-RPT-LINE (127:6).
008040     PERFORM 24200-WRITE-RESULT.
008050
008060* ENCABEZADO-LINEA-2 (EN BLANCO)
008070*-------------------------------
008080     MOVE SPACES                     TO WPKR-RPT-LINE.
008090     PERFORM 24200-WRITE-RESULT.
008100
008110* ENCABEZADO-LINEA-3 (TITULOS DE COLUMNA)
008120*----------------------------------------
008130     MOVE SPACES                     TO WPKR-RPT-LINE.
008140     MOVE 'ID'                        TO WPKR-RPT-LINE (1:2).
008150     MOVE 'HAND TYPE'                 TO WPKR-RPT-LINE (8:9).
008160     MOVE 'BEST CARDS'                TO WPKR-RPT-LINE (25:10).
008170     MOVE 'BAS'                       TO WPKR-RPT-LINE (41:3).
008180     MOVE 'ADJ'                       TO WPKR-RPT-LINE (45:3).
008190     MOVE 'METHOD'                    TO WPKR-RPT-LINE (50:6).
008200     MOVE 'WIN'                       TO WPKR-RPT-LINE (58:3).
008210     MOVE 'TIE'                       TO WPKR-RPT-LINE (63:3).
008220     MOVE 'LOSE'                      TO WPKR-RPT-LINE (67:4).
008230     MOVE 'SCENARIOS'                 TO WPKR-RPT-LINE (72:9).
008240     MOVE 'ADVICE'                    TO WPKR-RPT-LINE (81:6).
008250     MOVE 'STATUS'                    TO WPKR-RPT-LINE (94:6).
008260     PERFORM 24200-WRITE-RESULT.
008270
008280* ENCABEZADO-LINEA-4 (SEPARADOR)
008290*-------------------------------
008300     MOVE ALL '-'                    TO WPKR-RPT-LINE.
008310     PERFORM 24200-WRITE-RESULT.
008320
008330     MOVE 4                          TO WS-LINEA.
008340
008350 FIN-24110.
008360     EXIT.
008370
008380 24200-WRITE-RESULT.
008390*-------------------
008400
008410     MOVE '24200-WRITE-RESULT'  TO WS-PARRAFO.
008420
008430     WRITE REG-RESULT-FD     FROM WPKR-RPT-LINE.
008440
008450     EVALUATE FS-RESULT-OUT
008460         WHEN '00'
008470              ADD 1             TO WS-GRABADOS-RESULT
008480
008490         WHEN OTHER
008500              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
008510              MOVE 'RESULT-OUT'      TO WCANCELA-RECURSO
008520              MOVE 'WRITE'           TO WCANCELA-OPERACION
008530              MOVE FS-RESULT-OUT     TO WCANCELA-CODRET
008540              MOVE WPKR-RPT-LINE (1:80) TO WCANCELA-MENSAJE
008550              PERFORM 99999-CANCELO
008560
008570     END-EVALUATE.
008580
008590 FIN-24200.
008600     EXIT.
008610
008620 30000-FINALIZO.
008630*--------------
008640
008650     PERFORM 30100-TOTALES-CONTROL.
008660
008670     PERFORM 31000-CIERRO-ARCHIVOS.
008680
008690     STOP RUN.
008700
008710 FIN-30000.
008720     EXIT.
008730
008740 30100-TOTALES-CONTROL.
008750*----------------------
008760
008770     IF WS-CNT-ANALIZADOS > 0
008780        COMPUTE WS-PROM-WIN-PCT ROUNDED =
008790                WS-SUMA-WIN-PCT / WS-CNT-ANALIZADOS
008800     ELSE
008810        MOVE 0 TO WS-PROM-WIN-PCT
008820     END-IF.
008830
008840     MOVE SPACES                     TO WPKR-RPT-LINE.
008850     MOVE 'RECORDS READ     :'        TO WPKR-RPT-LINE (1:19).
008860     MOVE WS-CNT-LEIDOS               TO WS-CNT-LEIDOS-ED.
008870     MOVE WS-CNT-LEIDOS-ED            TO WPKR-RPT-LINE (21:11).
008880     PERFORM 24200-WRITE-RESULT.
008890
008900     MOVE SPACES                     TO WPKR-RPT-LINE.
008910     MOVE 'RECORDS ERROR    :'        TO WPKR-RPT-LINE (1:19).
008920     MOVE WS-CNT-ERRORES              TO WS-CNT-ERRORES-ED.
008930     MOVE WS-CNT-ERRORES-ED           TO WPKR-RPT-LINE (21:11).
008940     PERFORM 24200-WRITE-RESULT.
008950
008960     MOVE SPACES                     TO WPKR-RPT-LINE.
008970     MOVE 'RECORDS ANALYZED :'        TO WPKR-RPT-LINE (1:19).
008980     MOVE WS-CNT-ANALIZADOS           TO WS-CNT-ANALIZADOS-ED.
008990     MOVE WS-CNT-ANALIZADOS-ED        TO WPKR-RPT-LINE (21:11).
009000     PERFORM 24200-WRITE-RESULT.
009010
009020     MOVE SPACES                     TO WPKR-RPT-LINE.
009030     MOVE 'AVERAGE WIN PCT  :'        TO WPKR-RPT-LINE (1:19).
009040     MOVE WS-PROM-WIN-PCT             TO WS-PROM-WIN-PCT-ED.
009050     MOVE WS-PROM-WIN-PCT-ED          TO WPKR-RPT-LINE (21:6).
009060     PERFORM 24200-WRITE-RESULT.
009070
009080     MOVE SPACES                     TO WPKR-RPT-LINE.
009090     MOVE 'HEADS-UP SCENARIOS:'       TO WPKR-RPT-LINE (1:19).
009100     MOVE WS-CNT-HEADS-UP             TO WS-CNT-HEADS-UP-ED.
009110     MOVE WS-CNT-HEADS-UP-ED          TO WPKR-RPT-LINE (21:11).
009120     PERFORM 24200-WRITE-RESULT.
009130
009140     MOVE SPACES                     TO WPKR-RPT-LINE.
009150     MOVE 'GREAT-ODDS HANDS :'        TO WPKR-RPT-LINE (1:19).
009160     MOVE WS-CNT-GREAT-ODDS           TO WS-CNT-GREAT-ODDS-ED.
009170     MOVE WS-CNT-GREAT-ODDS-ED        TO WPKR-RPT-LINE (21:11).
009180     PERFORM 24200-WRITE-RESULT.
009190
009200     DISPLAY ' '.
009210     DISPLAY '****************************************'.
009220     DISPLAY 'TOTALES DE CONTROL PGM: PKRHND01        '.
009230     DISPLAY '****************************************'.
009240     DISPLAY '*                                      *'.
009250     DISPLAY '* CANT. ESCENARIOS LEIDOS           : '
009260                                         WS-CNT-LEIDOS-ED.
009270     DISPLAY '* CANT. ESCENARIOS EN ERROR         : '
009280                                         WS-CNT-ERRORES-ED.
009290     DISPLAY '* CANT. ESCENARIOS ANALIZADOS       : '
009300                                         WS-CNT-ANALIZADOS-ED.
009310     DISPLAY '* PROMEDIO PORCENTAJE DE GANANCIA   : '
009320                                         WS-PROM-WIN-PCT-ED.
009330     DISPLAY '* CANT. ESCENARIOS HEADS-UP          : '
009340                                         WS-CNT-HEADS-UP-ED.
009350     DISPLAY '* CANT. MANOS CON GRAN VENTAJA       : '
009360                                         WS-CNT-GREAT-ODDS-ED.
009370     DISPLAY '*                                      *'.
009380     DISPLAY '****************************************'.
009390     DISPLAY ' '.
009400
009410 FIN-30100.
009420     EXIT.
009430
009440 31000-CIERRO-ARCHIVOS.
009450*----------------------
009460
009470     MOVE '31000-CIERRO-ARCHIVOS'        TO WS-PARRAFO.
009480
009490     IF 88-OPEN-SCENARIO-SI
009500        SET 88-OPEN-SCENARIO-NO          TO TRUE
009510        CLOSE SCENARIO-IN
009520        EVALUATE TRUE
009530            WHEN 88-FS-SCENARIO-OK
009540                 CONTINUE
009550            WHEN OTHER
009560                 MOVE WS-PARRAFO          TO WCANCELA-PARRAFO
009570                 MOVE 'SCENARIO-IN'       TO WCANCELA-RECURSO
009580                 MOVE 'CLOSE'             TO WCANCELA-OPERACION
009590                 MOVE FS-SCENARIO-IN      TO WCANCELA-CODRET
009600                 MOVE 'CIERRA SCENARIO'   TO WCANCELA-MENSAJE
009610                 PERFORM 99999-CANCELO
009620        END-EVALUATE
009630     END-IF.
009640
009650     IF 88-OPEN-RESULT-SI
009660        SET 88-OPEN-RESULT-NO            TO TRUE
009670        CLOSE RESULT-OUT
009680        EVALUATE TRUE
009690            WHEN 88-FS-RESULT-OK
009700                 CONTINUE
009710            WHEN OTHER
009720                 MOVE WS-PARRAFO          TO WCANCELA-PARRAFO
009730                 MOVE 'RESULT-OUT'        TO WCANCELA-RECURSO
009740                 MOVE 'CLOSE'             TO WCANCELA-OPERACION
009750                 MOVE FS-RESULT-OUT       TO WCANCELA-CODRET
009760                 MOVE 'CIERRA RESULT'     TO WCANCELA-MENSAJE
009770                 PERFORM 99999-CANCELO
009780        END-EVALUATE
009790     END-IF.
009800
009810 FIN-31000.
009820     EXIT.
009830
009840 99999-CANCELO.
009850*--------------
009860
009870     PERFORM 31000-CIERRO-ARCHIVOS.
009880
009890     CALL 'CANCELA' USING WCANCELA.
009900
009910     STOP RUN.
009920
009930 FIN-99999.
009940     EXIT.
