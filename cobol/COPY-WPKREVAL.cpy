000100*----------------------------------------------------------------*
000110* COPY WPKREVAL                                                  *
000120* AREA DE COMUNICACION CON LA RUTINA PKREVAL1                    *
000130* SE COMPLETA CON LAS CARTAS CONOCIDAS (5 A 7) Y DEVUELVE LA     *
000140* MEJOR MANO DE 5 CARTAS CLASIFICADA                             *
000150*----------------------------------------------------------------*
000160* EDUARDO PALMEYRO   INICIAL                             94/05/16*
000170*----------------------------------------------------------------*
000180 01  WPKR-EVAL-LINKAGE.
000190*        ----  ENTRADA  ----
000200     05  EVAL-CARD-COUNT          PIC 9(01) COMP.
000210     05  EVAL-INPUT-CARDS.
000220         10  EVAL-IN-CARD         OCCURS 7 TIMES
000230                                   INDEXED BY IDX-EVAL-IN.
000240             15  EVAL-IN-RANK     PIC X(01).
000250             15  EVAL-IN-SUIT     PIC X(01).
000260             15  EVAL-IN-VALUE    PIC 9(02).
000270*        ----  SALIDA  ----
000280     05  EVAL-RESULT.
000290         10  EVAL-TYPE-NAME       PIC X(16).
000300         10  EVAL-RANK            PIC 9(02).
000310         10  EVAL-TB-1            PIC 9(02).
000320         10  EVAL-TB-2            PIC 9(02).
000330         10  EVAL-TB-3            PIC 9(02).
000340         10  EVAL-TB-4            PIC 9(02).
000350         10  EVAL-TB-5            PIC 9(02).
000360     05  EVAL-TB-TAB REDEFINES EVAL-RESULT.
000370         10  FILLER               PIC X(16).
000380         10  FILLER               PIC 9(02).
000390         10  EVAL-TB-ARRAY        PIC 9(02) OCCURS 5 TIMES
000400                                   INDEXED BY IDX-EVAL-TB.
000410     05  EVAL-BEST-CARDS.
000420         10  EVAL-BEST-CARD       OCCURS 5 TIMES
000430                                   INDEXED BY IDX-EVAL-BEST.
000440             15  EVAL-BEST-RANK   PIC X(01).
000450             15  EVAL-BEST-SUIT   PIC X(01).
000460     05  FILLER                   PIC X(04).
