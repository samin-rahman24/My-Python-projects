000100 IDENTIFICATION DIVISION.
000110*-----------------------
000120 PROGRAM-ID.     PKRPROB1.
000130 AUTHOR.         EDUARDO PALMEYRO.
000140 INSTALLATION.   EDUSAM.
000150 DATE-WRITTEN.   05/23/94.
000160 DATE-COMPILED.
000170 SECURITY.       NINGUNA.
000180*----------------------------------------------------------------*
000190* RUTINA DE CALCULO DE PROBABILIDAD DE GANAR/EMPATAR/PERDER DE   *
000200* UNA MANO DE POKER CONTRA N OPONENTES DESCONOCIDOS.  ARMA EL    *
000210* MAZO REMANENTE (52 MENOS LAS CARTAS CONOCIDAS), DECIDE ENTRE   *
000220* EL METODO EXACTO (ENUMERACION COMPLETA) Y EL METODO DE         *
000230* SIMULACION (MONTECARLO) SEGUN LA CANTIDAD DE COMBINACIONES     *
000240* INVOLUCRADAS, Y DEVUELVE LOS PORCENTAJES RESULTANTES.          *
000250*----------------------------------------------------------------*
000260* HISTORIAL DE CAMBIOS                                           *
000270*----------------------------------------------------------------*
000280* 94/05/23  EPA            VERSION INICIAL - SOLO MONTECARLO     *
000290* 94/07/11  EPA            AGREGA METODO EXACTO POR ENUMERACION  *
000300*                          DE COMBINACIONES DEL MAZO REMANENTE   *
000310* 95/02/20  EPA            CORRIGE SELECCION DE METODO (LIMITE   *
000320*                          DE 1.000.000 DE COMBINACIONES)        *
000330* 97/11/18  RTO  CR-1134   USA EL MAZO COMPLETO DE WPKRCARD EN   *
000340*                          LUGAR DE UNA TABLA LOCAL DUPLICADA    *
000350* 98/11/03  RTO  CR-1290   REVISION PARA EL AMBITO DE 2 DIGITOS  *
000360*                          DE ANIO (PROBLEMA DEL ANIO 2000)      *
000370* 99/01/20  MFV  CR-1310   NO SE ENCONTRARON CAMPOS DE FECHA EN  *
000380*                          ESTA RUTINA - SIN IMPACTO Y2K         *
000390* 02/09/27  MFV  CR-1455   SE ADOPTA COMO RUTINA COMUN PARA EL   *
000400*                          GRUPO DE ANALISIS DE MANOS DE POKER   *
000410* 06/05/15  LGZ  CR-1698   GENERADOR PSEUDOALEATORIO PROPIO      *
000420*                          (CONGRUENCIAL) PARA NO DEPENDER DE    *
000430*                          RUTINAS DE SISTEMA EN EL MONTECARLO   *
000440*----------------------------------------------------------------*
000450
000460 ENVIRONMENT DIVISION.
000470*--------------------
000480
000490 CONFIGURATION SECTION.
000500*---------------------
000510 SPECIAL-NAMES.
000520     CLASS METODO-VALIDO IS 'E' 'M'.
000530
000540 DATA DIVISION.
000550*-------------
000560
000570 WORKING-STORAGE SECTION.
000580*-----------------------
000590 77  CTE-PROGRAMA                    PIC X(20) VALUE 'PKRPROB1'.
000600
000610*        ----  PARAMETROS DEL CALCULO  ----
000620 77  WS-CANT-CONOCIDAS               PIC 9(02) COMP VALUE 0.
000630 77  WS-CANT-COMPLETAR               PIC 9(02) COMP VALUE 0.
000640 77  WS-U                            PIC 9(02) COMP VALUE 0.
000650 77  WS-R                            PIC 9(02) COMP VALUE 0.
000660 77  WS-COMB-R-U                     PIC 9(18) COMP VALUE 0.
000670
000680*        ----  INDICES DE TRABAJO  ----
000690 77  WS-IDX-RANG                     PIC 9(02) COMP VALUE 0.
000700 77  WS-IDX-PALO                     PIC 9(02) COMP VALUE 0.
000710 77  WS-IDX-MAZO                     PIC 9(02) COMP VALUE 0.
000720 77  WS-IDX-MAZO2                    PIC 9(02) COMP VALUE 0.
000730 77  WS-IDX-CONOC                    PIC 9(02) COMP VALUE 0.
000740 77  WS-IDX-I                        PIC 9(02) COMP VALUE 0.
000750 77  WS-IDX-J                        PIC 9(02) COMP VALUE 0.
000760 77  WS-IDX-PK                       PIC 9(02) COMP VALUE 0.
000770 77  WS-IDX-EVAL                     PIC 9(02) COMP VALUE 0.
000780 77  WS-IDX-SHUF                     PIC 9(02) COMP VALUE 0.
000790 77  WS-IDX-OPO                      PIC 9(02) COMP VALUE 0.
000800 77  WS-IDX-ITER                     PIC 9(06) COMP VALUE 0.
000810 77  WS-POS                          PIC 9(02) COMP VALUE 0.
000820
000830*        ----  SWITCHES DE TRABAJO  ----
000840 77  WS-ESTA-CONOCIDA                PIC X VALUE 'N'.
000850     88  88-ESTA-CONOCIDA-SI                   VALUE 'S'.
000860     88  88-ESTA-CONOCIDA-NO                   VALUE 'N'.
000870 77  WS-HAY-MAS                      PIC X VALUE 'S'.
000880     88  88-HAY-MAS-SI                         VALUE 'S'.
000890     88  88-HAY-MAS-NO                         VALUE 'N'.
000900 77  WS-ENCONTRE                     PIC X VALUE 'N'.
000910     88  88-ENCONTRE-SI                        VALUE 'S'.
000920     88  88-ENCONTRE-NO                        VALUE 'N'.
000930 77  WS-HAY-EMPATE                   PIC X VALUE 'N'.
000940     88  88-HAY-EMPATE-SI                       VALUE 'S'.
000950     88  88-HAY-EMPATE-NO                       VALUE 'N'.
000960 77  WS-HAY-DERROTA                  PIC X VALUE 'N'.
000970     88  88-HAY-DERROTA-SI                      VALUE 'S'.
000980     88  88-HAY-DERROTA-NO                      VALUE 'N'.
000990 77  WS-CMP-RESULT                   PIC X VALUE ' '.
001000     88  88-CMP-GANA-JUG                        VALUE 'G'.
001010     88  88-CMP-EMPATE                          VALUE 'E'.
001020     88  88-CMP-GANA-OPO                        VALUE 'P'.
001030
001040*        ----  GENERADOR PSEUDOALEATORIO CONGRUENCIAL (LEHMER) ---
001050 77  WS-SEED                         PIC 9(10) COMP VALUE 1.
001060 77  WS-SEED-PROD                    PIC 9(18) COMP VALUE 0.
001070 77  WS-TEMP-DIV                     PIC 9(09) COMP VALUE 0.
001080 77  WS-TEMP-DIV2                    PIC 9(18) COMP VALUE 0.
001090
001100*        ----  MAZO REMANENTE (52 MENOS CARTAS CONOCIDAS)  ------
001110 01  WS-MAZO-REST.
001120     05  WS-MAZO-CARD OCCURS 52 TIMES.
001130         10  WS-MAZO-RANK             PIC X(01).
001140         10  WS-MAZO-SUIT              PIC X(01).
001150         10  WS-MAZO-VALUE            PIC 9(02).
001160     05  FILLER                       PIC X(04).
001170 01  WS-MAZO-REST-R REDEFINES WS-MAZO-REST.
001180     05  WS-MAZO-TXT                  PIC X(04) OCCURS 52 TIMES.
001190     05  FILLER                       PIC X(04).
001200 77  WS-CNT-MAZO-REST                PIC 9(02) COMP VALUE 0.
001210
001220*        ----  COPIA DE TRABAJO DEL MAZO PARA BARAJAR (MC)  ------
001230 01  WS-MAZO-SHUF.
001240     05  WS-SHUF-CARD OCCURS 52 TIMES.
001250         10  WS-SHUF-RANK             PIC X(01).
001260         10  WS-SHUF-SUIT              PIC X(01).
001270         10  WS-SHUF-VALUE            PIC 9(02).
001280     05  FILLER                       PIC X(04).
001290 01  WS-MAZO-SHUF-R REDEFINES WS-MAZO-SHUF.
001300     05  WS-SHUF-TXT                  PIC X(04) OCCURS 52 TIMES.
001310     05  FILLER                       PIC X(04).
001320 01  WS-SHUF-TEMP.
001330     05  WS-SHUF-TEMP-RANK            PIC X(01).
001340     05  WS-SHUF-TEMP-SUIT            PIC X(01).
001350     05  WS-SHUF-TEMP-VALUE           PIC 9(02).
001360     05  FILLER                       PIC X(04).
001370
001380*        ----  INDICES DE LA COMBINACION ACTUAL (EXACTO)  ------
001390 01  WS-COMB-AREA.
001400     05  WS-COMB-IDX                  PIC 9(02) COMP
001410                                       OCCURS 10 TIMES.
001420     05  FILLER                       PIC X(04).
001430
001440*        ----  CONTADORES DE RESULTADO (GANA/EMPATA/PIERDE) ----
001450 01  WS-CNT-RESULT-AREA.
001460     05  WS-CNT-GANA                  PIC 9(09) COMP VALUE 0.
001470     05  WS-CNT-EMPATA                PIC 9(09) COMP VALUE 0.
001480     05  WS-CNT-PIERDE                PIC 9(09) COMP VALUE 0.
001490     05  WS-CNT-TOTAL                 PIC 9(09) COMP VALUE 0.
001500     05  FILLER                       PIC X(04).
001510 01  WS-CNT-RESULT-AREA-R REDEFINES WS-CNT-RESULT-AREA.
001520     05  WS-CNT-RESULT-TAB            PIC 9(09) COMP
001530                                       OCCURS 4 TIMES.
001540     05  FILLER                       PIC X(04).
001550
001560 77  WS-PCT-GANA                     PIC 9(03)V9(01) VALUE 0.
001570 77  WS-PCT-EMPATA                   PIC 9(03)V9(01) VALUE 0.
001580
001590*        ----  MANO DEL JUGADOR Y DEL OPONENTE EN EVALUACION  ----
001600 01  WS-JUG-RESULT.
001610     05  WS-JUG-RANK                  PIC 9(02) VALUE 0.
001620     05  WS-JUG-TB                    PIC 9(02) OCCURS 5 TIMES
001630                                       VALUE 0.
001640     05  FILLER                       PIC X(04).
001650 01  WS-OPO-RESULT.
001660     05  WS-OPO-RANK                  PIC 9(02) VALUE 0.
001670     05  WS-OPO-TB                    PIC 9(02) OCCURS 5 TIMES
001680                                       VALUE 0.
001690     05  FILLER                       PIC X(04).
001700
001710*        ----  MAZO COMPLETO Y AREA DE LLAMADA AL EVALUADOR  ----
001720 COPY WPKRCARD.
001730 COPY WPKREVAL.
001740
001750 LINKAGE SECTION.
001760*----------------
001770* AREA DE COMUNICACION CON EL PROGRAMA LLAMANTE
001780
001790 COPY WPKRPROB.
001800
001810 PROCEDURE DIVISION USING WPKR-PROB-LINKAGE.
001820*--------------------------------------------
001830
001840 00000-CUERPO-PRINCIPAL.
001850*-----------------------
001860
001870     SET 88-PROB-STATUS-OK TO TRUE.
001880
001890     PERFORM 09000-ARMO-MAZO-COMPLETO.
001900     PERFORM 10000-ARMO-MAZO-RESTANTE.
001910     PERFORM 20000-CALCULO-PARAMETROS.
001920
001930     IF 88-PROB-STATUS-ERROR
001940        PERFORM 90000-ARMO-SALIDA-ERROR
001950     ELSE
001960        PERFORM 30000-SELECCIONO-METODO
001970        IF PROB-METHOD = 'EXACT '
001980           PERFORM 40000-CALCULO-EXACTO
001990        ELSE
002000           PERFORM 50000-CALCULO-MONTECARLO
002010        END-IF
002020        PERFORM 60000-ARMO-PORCENTAJES
002030     END-IF.
002040
002050     GOBACK.
002060
002070 09000-ARMO-MAZO-COMPLETO.
002080*-------------------------
002090
002100     PERFORM 09100-ARMO-UN-RANGO
002110       VARYING WS-IDX-RANG FROM 1 BY 1
002120         UNTIL WS-IDX-RANG > 13.
002130
002140 FIN-09000.
002150     EXIT.
002160
002170 09100-ARMO-UN-RANGO.
002180*---------------------
002190
002200     PERFORM 09110-ARMO-UN-PALO
002210       VARYING WS-IDX-PALO FROM 1 BY 1
002220         UNTIL WS-IDX-PALO > 4.
002230
002240 FIN-09100.
002250     EXIT.
002260
002270 09110-ARMO-UN-PALO.
002280*--------------------
002290
002300     COMPUTE WS-IDX-MAZO = (WS-IDX-RANG - 1) * 4 + WS-IDX-PALO.
002310     MOVE WPKR-RANK-CHAR (WS-IDX-RANG) TO
002320          DECK-F-RANK (WS-IDX-MAZO).
002330     MOVE WPKR-SUIT-CHAR (WS-IDX-PALO) TO
002340          DECK-F-SUIT (WS-IDX-MAZO).
002350     COMPUTE DECK-F-VALUE (WS-IDX-MAZO) = WS-IDX-RANG + 1.
002360
002370 FIN-09110.
002380     EXIT.
002390
002400 10000-ARMO-MAZO-RESTANTE.
002410*--------------------------
002420
002430     COMPUTE WS-CANT-CONOCIDAS =
002440             PROB-HOLE-COUNT + PROB-COMM-COUNT.
002450     MOVE 0 TO WS-CNT-MAZO-REST.
002460
002470     PERFORM 10100-REVISO-UNA-DEL-MAZO
002480       VARYING WS-IDX-MAZO2 FROM 1 BY 1
002490         UNTIL WS-IDX-MAZO2 > 52.
002500
002510 FIN-10000.
002520     EXIT.
002530
002540 10100-REVISO-UNA-DEL-MAZO.
002550*----------------------------
002560
002570     SET 88-ESTA-CONOCIDA-NO TO TRUE.
002580
002590     PERFORM 10110-COMPARO-CONOCIDA
002600       VARYING WS-IDX-CONOC FROM 1 BY 1
002610         UNTIL WS-IDX-CONOC > WS-CANT-CONOCIDAS.
002620
002630     IF 88-ESTA-CONOCIDA-NO
002640        ADD 1 TO WS-CNT-MAZO-REST
002650        MOVE DECK-F-RANK  (WS-IDX-MAZO2) TO
002660             WS-MAZO-RANK  (WS-CNT-MAZO-REST)
002670        MOVE DECK-F-SUIT  (WS-IDX-MAZO2) TO
002680             WS-MAZO-SUIT  (WS-CNT-MAZO-REST)
002690        MOVE DECK-F-VALUE (WS-IDX-MAZO2) TO
002700             WS-MAZO-VALUE (WS-CNT-MAZO-REST)
002710     END-IF.
002720
002730 FIN-10100.
002740     EXIT.
002750
002760 10110-COMPARO-CONOCIDA.
002770*-------------------------
002780
002790     IF DECK-F-RANK (WS-IDX-MAZO2) =
002800                    PROB-KNOWN-RANK (WS-IDX-CONOC)
002810    AND DECK-F-SUIT (WS-IDX-MAZO2) =
002820                    PROB-KNOWN-SUIT (WS-IDX-CONOC)
002830        SET 88-ESTA-CONOCIDA-SI TO TRUE
002840     END-IF.
002850
002860 FIN-10110.
002870     EXIT.
002880
002890 20000-CALCULO-PARAMETROS.
002900*--------------------------
002910
002920     MOVE WS-CNT-MAZO-REST TO WS-R.
002930     COMPUTE WS-CANT-COMPLETAR = 5 - PROB-COMM-COUNT.
002940     COMPUTE WS-U = WS-CANT-COMPLETAR + (2 * PROB-NUM-OPPONENTS).
002950
002960     IF WS-U > WS-R
002970        SET 88-PROB-STATUS-ERROR TO TRUE
002980     END-IF.
002990
003000 FIN-20000.
003010     EXIT.
003020
003030 30000-SELECCIONO-METODO.
003040*-------------------------
003050
003060     PERFORM 30100-CALCULO-COMBINACIONES.
003070
003080     IF PROB-NUM-OPPONENTS <= 2
003090    AND WS-U <= 10
003100    AND WS-COMB-R-U <= 1000000
003110        MOVE 'EXACT ' TO PROB-METHOD
003120     ELSE
003130        MOVE 'MONTE ' TO PROB-METHOD
003140     END-IF.
003150
003160 FIN-30000.
003170     EXIT.
003180
003190 30100-CALCULO-COMBINACIONES.
003200*-------------------------------
003210*    CALCULA C(R,U) EN FORMA ITERATIVA:
003220*    C(R,U) = PRODUCTORIA ( (R-U+I) / I )  PARA I = 1 .. U
003230
003240     MOVE 1 TO WS-COMB-R-U.
003250
003260     PERFORM 30110-MULTIPLICO-TERMINO
003270       VARYING WS-IDX-I FROM 1 BY 1
003280         UNTIL WS-IDX-I > WS-U.
003290
003300 FIN-30100.
003310     EXIT.
003320
003330 30110-MULTIPLICO-TERMINO.
003340*-------------------------
003350
003360     COMPUTE WS-COMB-R-U =
003370             WS-COMB-R-U * (WS-R - WS-U + WS-IDX-I) / WS-IDX-I.
003380
003390 FIN-30110.
003400     EXIT.
003410
003420 40000-CALCULO-EXACTO.
003430*----------------------
003440*    ENUMERA TODAS LAS COMBINACIONES DE WS-U CARTAS TOMADAS DEL
003450*    MAZO REMANENTE (WS-R CARTAS) EN ORDEN LEXICOGRAFICO.
003460
003470     MOVE 0 TO WS-CNT-GANA WS-CNT-EMPATA WS-CNT-PIERDE
003480               WS-CNT-TOTAL.
003490
003500     PERFORM 40100-ARMO-COMB-INICIAL.
003510
003520     SET 88-HAY-MAS-SI TO TRUE.
003530
003540     PERFORM 40200-PROCESO-UNA-COMBINACION
003550       UNTIL 88-HAY-MAS-NO.
003560
003570     MOVE WS-CNT-TOTAL TO PROB-SCENARIOS.
003580
003590 FIN-40000.
003600     EXIT.
003610
003620 40100-ARMO-COMB-INICIAL.
003630*--------------------------
003640
003650     PERFORM 40110-PONGO-UN-INDICE
003660       VARYING WS-IDX-I FROM 1 BY 1
003670         UNTIL WS-IDX-I > WS-U.
003680
003690 FIN-40100.
003700     EXIT.
003710
003720 40110-PONGO-UN-INDICE.
003730*------------------------
003740
003750     MOVE WS-IDX-I TO WS-COMB-IDX (WS-IDX-I).
003760
003770 FIN-40110.
003780     EXIT.
003790
003800 40200-PROCESO-UNA-COMBINACION.
003810*--------------------------------
003820
003830     PERFORM 40300-EVALUO-COMBINACION.
003840     PERFORM 40400-SIGUIENTE-COMBINACION.
003850
003860 FIN-40200.
003870     EXIT.
003880
003890 40300-EVALUO-COMBINACION.
003900*--------------------------
003910
003920     PERFORM 40310-ARMO-MANO-JUGADOR.
003930     CALL 'PKREVAL1' USING WPKR-EVAL-LINKAGE.
003940
003950     MOVE EVAL-RANK TO WS-JUG-RANK.
003960     MOVE EVAL-TB-1 TO WS-JUG-TB (1).
003970     MOVE EVAL-TB-2 TO WS-JUG-TB (2).
003980     MOVE EVAL-TB-3 TO WS-JUG-TB (3).
003990     MOVE EVAL-TB-4 TO WS-JUG-TB (4).
004000     MOVE EVAL-TB-5 TO WS-JUG-TB (5).
004010
004020     SET 88-HAY-EMPATE-NO TO TRUE.
004030     SET 88-HAY-DERROTA-NO TO TRUE.
004040
004050     PERFORM 40320-EVALUO-UN-OPONENTE
004060       VARYING WS-IDX-OPO FROM 1 BY 1
004070         UNTIL WS-IDX-OPO > PROB-NUM-OPPONENTS.
004080
004090     ADD 1 TO WS-CNT-TOTAL.
004100
004110     IF 88-HAY-DERROTA-SI
004120        ADD 1 TO WS-CNT-PIERDE
004130     ELSE
004140        IF 88-HAY-EMPATE-SI
004150           ADD 1 TO WS-CNT-EMPATA
004160        ELSE
004170           ADD 1 TO WS-CNT-GANA
004180        END-IF
004190     END-IF.
004200
004210 FIN-40300.
004220     EXIT.
004230
004240 40310-ARMO-MANO-JUGADOR.
004250*--------------------------
004260
004270     MOVE 7 TO EVAL-CARD-COUNT.
004280
004290     PERFORM 40311-COPIO-CARTA-CONOCIDA
004300       VARYING WS-IDX-J FROM 1 BY 1
004310         UNTIL WS-IDX-J > WS-CANT-CONOCIDAS.
004320
004330     PERFORM 40312-COPIO-CARTA-COMPLETAR
004340       VARYING WS-IDX-J FROM 1 BY 1
004350         UNTIL WS-IDX-J > WS-CANT-COMPLETAR.
004360
004370 FIN-40310.
004380     EXIT.
004390
004400 40311-COPIO-CARTA-CONOCIDA.
004410*------------------------------
004420
004430     MOVE PROB-KNOWN-RANK  (WS-IDX-J) TO EVAL-IN-RANK  (WS-IDX-J).
004440     MOVE PROB-KNOWN-SUIT  (WS-IDX-J) TO EVAL-IN-SUIT  (WS-IDX-J).
004450     MOVE PROB-KNOWN-VALUE (WS-IDX-J) TO EVAL-IN-VALUE (WS-IDX-J).
004460
004470 FIN-40311.
004480     EXIT.
004490
004500 40312-COPIO-CARTA-COMPLETAR.
004510*-------------------------------
004520
004530     MOVE WS-COMB-IDX (WS-IDX-J) TO WS-IDX-MAZO.
004540     COMPUTE WS-IDX-EVAL = WS-CANT-CONOCIDAS + WS-IDX-J.
004550     MOVE WS-MAZO-RANK  (WS-IDX-MAZO) TO
004560          EVAL-IN-RANK  (WS-IDX-EVAL).
004570     MOVE WS-MAZO-SUIT  (WS-IDX-MAZO) TO
004580          EVAL-IN-SUIT  (WS-IDX-EVAL).
004590     MOVE WS-MAZO-VALUE (WS-IDX-MAZO) TO
004600          EVAL-IN-VALUE (WS-IDX-EVAL).
004610
004620 FIN-40312.
004630     EXIT.
004640
004650 40320-EVALUO-UN-OPONENTE.
004660*----------------------------
004670
004680     PERFORM 40330-ARMO-MANO-OPONENTE.
004690     CALL 'PKREVAL1' USING WPKR-EVAL-LINKAGE.
004700     PERFORM 40340-COMPARO-CONTRA-JUGADOR.
004710
004720 FIN-40320.
004730     EXIT.
004740
004750 40330-ARMO-MANO-OPONENTE.
004760*----------------------------
004770
004780     MOVE 7 TO EVAL-CARD-COUNT.
004790
004800*        CARTAS PROPIAS DEL OPONENTE (2)
004810     COMPUTE WS-IDX-I = WS-CANT-COMPLETAR + (2 * WS-IDX-OPO) - 1.
004820     MOVE WS-COMB-IDX (WS-IDX-I) TO WS-IDX-MAZO.
004830     MOVE WS-MAZO-RANK  (WS-IDX-MAZO) TO EVAL-IN-RANK  (1).
004840     MOVE WS-MAZO-SUIT  (WS-IDX-MAZO) TO EVAL-IN-SUIT  (1).
004850     MOVE WS-MAZO-VALUE (WS-IDX-MAZO) TO EVAL-IN-VALUE (1).
004860
004870     COMPUTE WS-IDX-I = WS-CANT-COMPLETAR + (2 * WS-IDX-OPO).
004880     MOVE WS-COMB-IDX (WS-IDX-I) TO WS-IDX-MAZO.
004890     MOVE WS-MAZO-RANK  (WS-IDX-MAZO) TO EVAL-IN-RANK  (2).
004900     MOVE WS-MAZO-SUIT  (WS-IDX-MAZO) TO EVAL-IN-SUIT  (2).
004910     MOVE WS-MAZO-VALUE (WS-IDX-MAZO) TO EVAL-IN-VALUE (2).
004920
004930*        LAS 5 COMUNITARIAS (CONOCIDAS + COMPLETADAS)
004940     PERFORM 40331-COPIO-COMUN-CONOCIDA
004950       VARYING WS-IDX-J FROM 1 BY 1
004960         UNTIL WS-IDX-J > PROB-COMM-COUNT.
004970
004980     PERFORM 40332-COPIO-COMUN-COMPLETA
004990       VARYING WS-IDX-J FROM 1 BY 1
005000         UNTIL WS-IDX-J > WS-CANT-COMPLETAR.
005010
005020 FIN-40330.
005030     EXIT.
005040
005050 40331-COPIO-COMUN-CONOCIDA.
005060*------------------------------
005070
005080     COMPUTE WS-IDX-EVAL = 2 + WS-IDX-J.
005090     COMPUTE WS-IDX-PK   = PROB-HOLE-COUNT + WS-IDX-J.
005100     MOVE PROB-KNOWN-RANK  (WS-IDX-PK) TO
005110          EVAL-IN-RANK  (WS-IDX-EVAL).
005120     MOVE PROB-KNOWN-SUIT  (WS-IDX-PK) TO
005130          EVAL-IN-SUIT  (WS-IDX-EVAL).
005140     MOVE PROB-KNOWN-VALUE (WS-IDX-PK) TO
005150          EVAL-IN-VALUE (WS-IDX-EVAL).
005160
005170 FIN-40331.
005180     EXIT.
005190
005200 40332-COPIO-COMUN-COMPLETA.
005210*------------------------------
005220
005230     COMPUTE WS-IDX-EVAL = 2 + PROB-COMM-COUNT + WS-IDX-J.
005240     MOVE WS-COMB-IDX (WS-IDX-J) TO WS-IDX-MAZO.
005250     MOVE WS-MAZO-RANK  (WS-IDX-MAZO) TO
005260          EVAL-IN-RANK  (WS-IDX-EVAL).
005270     MOVE WS-MAZO-SUIT  (WS-IDX-MAZO) TO
005280          EVAL-IN-SUIT  (WS-IDX-EVAL).
005290     MOVE WS-MAZO-VALUE (WS-IDX-MAZO) TO
005300          EVAL-IN-VALUE (WS-IDX-EVAL).
005310
005320 FIN-40332.
005330     EXIT.
005340
005350 40340-COMPARO-CONTRA-JUGADOR.
005360*--------------------------------
005370
005380     MOVE EVAL-RANK TO WS-OPO-RANK.
005390     MOVE EVAL-TB-1 TO WS-OPO-TB (1).
005400     MOVE EVAL-TB-2 TO WS-OPO-TB (2).
005410     MOVE EVAL-TB-3 TO WS-OPO-TB (3).
005420     MOVE EVAL-TB-4 TO WS-OPO-TB (4).
005430     MOVE EVAL-TB-5 TO WS-OPO-TB (5).
005440
005450     PERFORM 70000-COMPARO-MANOS.
005460
005470     EVALUATE TRUE
005480         WHEN 88-CMP-GANA-OPO
005490              SET 88-HAY-DERROTA-SI TO TRUE
005500         WHEN 88-CMP-EMPATE
005510              SET 88-HAY-EMPATE-SI TO TRUE
005520     END-EVALUATE.
005530
005540 FIN-40340.
005550     EXIT.
005560
005570 40400-SIGUIENTE-COMBINACION.
005580*-------------------------------
005590*    ALGORITMO ESTANDAR DE "SIGUIENTE COMBINACION" EN ORDEN
005600*    LEXICOGRAFICO: SE BUSCA, DE DERECHA A IZQUIERDA, LA PRIMERA
005610*    POSICION QUE PUEDA AVANZAR; SE LA INCREMENTA Y SE REACOMODAN
005620*    LAS POSICIONES SIGUIENTES EN FORMA CONSECUTIVA.
005630
005640     MOVE WS-U TO WS-POS.
005650     SET 88-ENCONTRE-NO TO TRUE.
005660
005670     PERFORM 40410-BUSCO-POSICION
005680       UNTIL 88-ENCONTRE-SI OR WS-POS < 1.
005690
005700     IF 88-ENCONTRE-SI
005710        ADD 1 TO WS-COMB-IDX (WS-POS)
005720        PERFORM 40420-REACOMODO-SIGUIENTES
005730          VARYING WS-IDX-J FROM WS-POS BY 1
005740            UNTIL WS-IDX-J >= WS-U
005750     ELSE
005760        SET 88-HAY-MAS-NO TO TRUE
005770     END-IF.
005780
005790 FIN-40400.
005800     EXIT.
005810
005820 40410-BUSCO-POSICION.
005830*------------------------
005840
005850     IF WS-COMB-IDX (WS-POS) < WS-R - WS-U + WS-POS
005860        SET 88-ENCONTRE-SI TO TRUE
005870     ELSE
005880        SUBTRACT 1 FROM WS-POS
005890     END-IF.
005900
005910 FIN-40410.
005920     EXIT.
005930
005940 40420-REACOMODO-SIGUIENTES.
005950*------------------------------
005960
005970     COMPUTE WS-COMB-IDX (WS-IDX-J + 1) =
005980             WS-COMB-IDX (WS-IDX-J) + 1.
005990
006000 FIN-40420.
006010     EXIT.
006020
006030 50000-CALCULO-MONTECARLO.
006040*----------------------------
006050
006060     MOVE 0 TO WS-CNT-GANA WS-CNT-EMPATA WS-CNT-PIERDE
006070               WS-CNT-TOTAL.
006080
006090     PERFORM 50100-UNA-ITERACION
006100       VARYING WS-IDX-ITER FROM 1 BY 1
006110         UNTIL WS-IDX-ITER > PROB-ITERATIONS.
006120
006130     MOVE WS-CNT-TOTAL TO PROB-SCENARIOS.
006140
006150 FIN-50000.
006160     EXIT.
006170
006180 50100-UNA-ITERACION.
006190*-----------------------
006200
006210     PERFORM 50110-COPIO-MAZO-A-BARAJAR.
006220     PERFORM 50200-BARAJO-FISHER-YATES.
006230     PERFORM 50300-EVALUO-MANO-BARAJADA.
006240
006250 FIN-50100.
006260     EXIT.
006270
006280 50110-COPIO-MAZO-A-BARAJAR.
006290*------------------------------
006300
006310     PERFORM 50111-COPIO-UNA
006320       VARYING WS-IDX-J FROM 1 BY 1
006330         UNTIL WS-IDX-J > WS-R.
006340
006350 FIN-50110.
006360     EXIT.
006370
006380 50111-COPIO-UNA.
006390*-------------------
006400
006410     MOVE WS-MAZO-CARD (WS-IDX-J) TO WS-SHUF-CARD (WS-IDX-J).
006420
006430 FIN-50111.
006440     EXIT.
006450
006460 50200-BARAJO-FISHER-YATES.
006470*------------------------------
006480
006490     PERFORM 50210-INTERCAMBIO-UNO
006500       VARYING WS-IDX-J FROM WS-R BY -1
006510         UNTIL WS-IDX-J < 2.
006520
006530 FIN-50200.
006540     EXIT.
006550
006560 50210-INTERCAMBIO-UNO.
006570*--------------------------
006580
006590     PERFORM 80000-SIGUIENTE-ALEATORIO.
006600
006610     COMPUTE WS-TEMP-DIV = WS-SEED / WS-IDX-J.
006620     COMPUTE WS-IDX-SHUF = WS-SEED - (WS-TEMP-DIV * WS-IDX-J) + 1.
006630
006640     MOVE WS-SHUF-CARD (WS-IDX-J)    TO WS-SHUF-TEMP.
006650     MOVE WS-SHUF-CARD (WS-IDX-SHUF) TO WS-SHUF-CARD (WS-IDX-J).
006660     MOVE WS-SHUF-TEMP
006670          TO WS-SHUF-CARD (WS-IDX-SHUF).
006680
006690 FIN-50210.
006700     EXIT.
006710
006720 50300-EVALUO-MANO-BARAJADA.
006730*------------------------------
006740
006750     PERFORM 50310-ARMO-MANO-JUGADOR-MC.
006760     CALL 'PKREVAL1' USING WPKR-EVAL-LINKAGE.
006770
006780     MOVE EVAL-RANK TO WS-JUG-RANK.
006790     MOVE EVAL-TB-1 TO WS-JUG-TB (1).
006800     MOVE EVAL-TB-2 TO WS-JUG-TB (2).
006810     MOVE EVAL-TB-3 TO WS-JUG-TB (3).
006820     MOVE EVAL-TB-4 TO WS-JUG-TB (4).
006830     MOVE EVAL-TB-5 TO WS-JUG-TB (5).
006840
006850     SET 88-HAY-EMPATE-NO TO TRUE.
006860     SET 88-HAY-DERROTA-NO TO TRUE.
006870
006880     PERFORM 50320-EVALUO-UN-OPONENTE-MC
006890       VARYING WS-IDX-OPO FROM 1 BY 1
006900         UNTIL WS-IDX-OPO > PROB-NUM-OPPONENTS.
006910
006920     ADD 1 TO WS-CNT-TOTAL.
006930
006940     IF 88-HAY-DERROTA-SI
006950        ADD 1 TO WS-CNT-PIERDE
006960     ELSE
006970        IF 88-HAY-EMPATE-SI
006980           ADD 1 TO WS-CNT-EMPATA
006990        ELSE
007000           ADD 1 TO WS-CNT-GANA
007010        END-IF
007020     END-IF.
007030
007040 FIN-50300.
007050     EXIT.
007060
007070 50310-ARMO-MANO-JUGADOR-MC.
007080*------------------------------
007090
007100     MOVE 7 TO EVAL-CARD-COUNT.
007110
007120     PERFORM 50311-COPIO-CARTA-CONOCIDA-MC
007130       VARYING WS-IDX-J FROM 1 BY 1
007140         UNTIL WS-IDX-J > WS-CANT-CONOCIDAS.
007150
007160     PERFORM 50312-COPIO-CARTA-COMPLETAR-MC
007170       VARYING WS-IDX-J FROM 1 BY 1
007180         UNTIL WS-IDX-J > WS-CANT-COMPLETAR.
007190
007200 FIN-50310.
007210     EXIT.
007220
007230 50311-COPIO-CARTA-CONOCIDA-MC.
007240*---------------------------------
007250
007260     MOVE PROB-KNOWN-RANK  (WS-IDX-J) TO EVAL-IN-RANK  (WS-IDX-J).
007270     MOVE PROB-KNOWN-SUIT  (WS-IDX-J) TO EVAL-IN-SUIT  (WS-IDX-J).
007280     MOVE PROB-KNOWN-VALUE (WS-IDX-J) TO EVAL-IN-VALUE (WS-IDX-J).
007290
007300 FIN-50311.
007310     EXIT.
007320
007330 50312-COPIO-CARTA-COMPLETAR-MC.
007340*----------------------------------
007350
007360     COMPUTE WS-IDX-EVAL = WS-CANT-CONOCIDAS + WS-IDX-J.
007370     MOVE WS-SHUF-RANK  (WS-IDX-J) TO EVAL-IN-RANK  (WS-IDX-EVAL).
007380     MOVE WS-SHUF-SUIT  (WS-IDX-J) TO EVAL-IN-SUIT  (WS-IDX-EVAL).
007390     MOVE WS-SHUF-VALUE (WS-IDX-J) TO EVAL-IN-VALUE (WS-IDX-EVAL).
007400
007410 FIN-50312.
007420     EXIT.
007430
007440 50320-EVALUO-UN-OPONENTE-MC.
007450*-------------------------------
007460
007470     PERFORM 50330-ARMO-MANO-OPONENTE-MC.
007480     CALL 'PKREVAL1' USING WPKR-EVAL-LINKAGE.
007490     PERFORM 40340-COMPARO-CONTRA-JUGADOR.
007500
007510 FIN-50320.
007520     EXIT.
007530
007540 50330-ARMO-MANO-OPONENTE-MC.
007550*-------------------------------
007560
007570     MOVE 7 TO EVAL-CARD-COUNT.
007580
007590     COMPUTE WS-IDX-SHUF =
007600             WS-CANT-COMPLETAR + (2 * WS-IDX-OPO) - 1.
007610     MOVE WS-SHUF-RANK  (WS-IDX-SHUF) TO EVAL-IN-RANK  (1).
007620     MOVE WS-SHUF-SUIT  (WS-IDX-SHUF) TO EVAL-IN-SUIT  (1).
007630     MOVE WS-SHUF-VALUE (WS-IDX-SHUF) TO EVAL-IN-VALUE (1).
007640
007650     COMPUTE WS-IDX-SHUF = WS-CANT-COMPLETAR + (2 * WS-IDX-OPO).
007660     MOVE WS-SHUF-RANK  (WS-IDX-SHUF) TO EVAL-IN-RANK  (2).
007670     MOVE WS-SHUF-SUIT  (WS-IDX-SHUF) TO EVAL-IN-SUIT  (2).
007680     MOVE WS-SHUF-VALUE (WS-IDX-SHUF) TO EVAL-IN-VALUE (2).
007690
007700     PERFORM 50331-COPIO-COMUN-CONOCIDA-MC
007710       VARYING WS-IDX-J FROM 1 BY 1
007720         UNTIL WS-IDX-J > PROB-COMM-COUNT.
007730
007740     PERFORM 50332-COPIO-COMUN-COMPLETA-MC
007750       VARYING WS-IDX-J FROM 1 BY 1
007760         UNTIL WS-IDX-J > WS-CANT-COMPLETAR.
007770
007780 FIN-50330.
007790     EXIT.
007800
007810 50331-COPIO-COMUN-CONOCIDA-MC.
007820*---------------------------------
007830
007840     COMPUTE WS-IDX-EVAL = 2 + WS-IDX-J.
007850     COMPUTE WS-IDX-PK   = PROB-HOLE-COUNT + WS-IDX-J.
007860     MOVE PROB-KNOWN-RANK  (WS-IDX-PK) TO
007870          EVAL-IN-RANK  (WS-IDX-EVAL).
007880     MOVE PROB-KNOWN-SUIT  (WS-IDX-PK) TO
007890          EVAL-IN-SUIT  (WS-IDX-EVAL).
007900     MOVE PROB-KNOWN-VALUE (WS-IDX-PK) TO
007910          EVAL-IN-VALUE (WS-IDX-EVAL).
007920
007930 FIN-50331.
007940     EXIT.
007950
007960 50332-COPIO-COMUN-COMPLETA-MC.
007970*----------------------------------
007980
007990     COMPUTE WS-IDX-EVAL = 2 + PROB-COMM-COUNT + WS-IDX-J.
008000     MOVE WS-SHUF-RANK  (WS-IDX-J) TO EVAL-IN-RANK  (WS-IDX-EVAL).
008010     MOVE WS-SHUF-SUIT  (WS-IDX-J) TO EVAL-IN-SUIT  (WS-IDX-EVAL).
008020     MOVE WS-SHUF-VALUE (WS-IDX-J) TO EVAL-IN-VALUE (WS-IDX-EVAL).
008030
008040 FIN-50332.
008050     EXIT.
008060
008070 60000-ARMO-PORCENTAJES.
008080*--------------------------
008090
008100     IF WS-CNT-TOTAL = 0
008110        MOVE 0 TO PROB-WIN-PCT PROB-TIE-PCT PROB-LOSE-PCT
008120     ELSE
008130        COMPUTE WS-PCT-GANA ROUNDED =
008140                (WS-CNT-GANA * 1000 / WS-CNT-TOTAL) / 10.
008150        COMPUTE WS-PCT-EMPATA ROUNDED =
008160                (WS-CNT-EMPATA * 1000 / WS-CNT-TOTAL) / 10.
008170        MOVE WS-PCT-GANA   TO PROB-WIN-PCT.
008180        MOVE WS-PCT-EMPATA TO PROB-TIE-PCT.
008190        COMPUTE PROB-LOSE-PCT = 100 - PROB-WIN-PCT - PROB-TIE-PCT.
008200     END-IF.
008210
008220 FIN-60000.
008230     EXIT.
008240
008250 70000-COMPARO-MANOS.
008260*-----------------------
008270*    COMPARA WS-JUG-RANK/TB CONTRA WS-OPO-RANK/TB Y FIJA EL
008280*    INDICADOR DE RESULTADO (GANA EL JUGADOR / EMPATE / GANA
008290*    EL OPONENTE).
008300
008310     IF WS-JUG-RANK > WS-OPO-RANK
008320        SET 88-CMP-GANA-JUG TO TRUE
008330     ELSE
008340        IF WS-JUG-RANK < WS-OPO-RANK
008350           SET 88-CMP-GANA-OPO TO TRUE
008360        ELSE
008370           PERFORM 70100-COMPARO-DESEMPATES
008380        END-IF
008390     END-IF.
008400
008410 FIN-70000.
008420     EXIT.
008430
008440 70100-COMPARO-DESEMPATES.
008450*----------------------------
008460
008470     IF WS-JUG-TB (1) > WS-OPO-TB (1)
008480        SET 88-CMP-GANA-JUG TO TRUE
008490     ELSE
008500        IF WS-JUG-TB (1) < WS-OPO-TB (1)
008510           SET 88-CMP-GANA-OPO TO TRUE
008520        ELSE
008530           IF WS-JUG-TB (2) > WS-OPO-TB (2)
008540              SET 88-CMP-GANA-JUG TO TRUE
008550           ELSE
008560              IF WS-JUG-TB (2) < WS-OPO-TB (2)
008570                 SET 88-CMP-GANA-OPO TO TRUE
008580              ELSE
008590                 IF WS-JUG-TB (3) > WS-OPO-TB (3)
008600                    SET 88-CMP-GANA-JUG TO TRUE
008610                 ELSE
008620                    IF WS-JUG-TB (3) < WS-OPO-TB (3)
008630                       SET 88-CMP-GANA-OPO TO TRUE
008640                    ELSE
008650                       IF WS-JUG-TB (4) > WS-OPO-TB (4)
008660                          SET 88-CMP-GANA-JUG TO TRUE
008670                       ELSE
008680                          IF WS-JUG-TB (4) < WS-OPO-TB (4)
008690                             SET 88-CMP-GANA-OPO TO TRUE
008700                          ELSE
008710                             IF WS-JUG-TB (5) > WS-OPO-TB (5)
008720                                SET 88-CMP-GANA-JUG TO TRUE
008730                             ELSE
008740                                IF WS-JUG-TB (5) < WS-OPO-TB (5)
008750                                   SET 88-CMP-GANA-OPO TO TRUE
008760                                ELSE
008770                                   SET 88-CMP-EMPATE TO TRUE
008780                                END-IF
008790                             END-IF
008800                          END-IF
008810                       END-IF
008820                    END-IF
008830                 END-IF
008840              END-IF
008850           END-IF
008860        END-IF
008870     END-IF.
008880
008890 FIN-70100.
008900     EXIT.
008910
008920 80000-SIGUIENTE-ALEATORIO.
008930*------------------------------
008940*    GENERADOR CONGRUENCIAL MULTIPLICATIVO DE LEHMER
008950*    (PARK-MILLER) - SEMILLA = (SEMILLA * 16807) MOD (2**31 - 1).
008960*    NO DEPENDE DE NINGUNA RUTINA DE SISTEMA; EL RESULTADO ES
008970*    REPRODUCIBLE PARA UNA MISMA CORRIDA DEL PROCESO BATCH.
008980
008990     COMPUTE WS-SEED-PROD = WS-SEED * 16807.
009000     COMPUTE WS-TEMP-DIV2 = WS-SEED-PROD / 2147483647.
009010     COMPUTE WS-SEED = WS-SEED-PROD - (WS-TEMP-DIV2 * 2147483647).
009020
009030     IF WS-SEED = 0
009040        MOVE 1 TO WS-SEED
009050     END-IF.
009060
009070 FIN-80000.
009080     EXIT.
009090
009100 90000-ARMO-SALIDA-ERROR.
009110*---------------------------
009120
009130     MOVE SPACES TO PROB-METHOD.
009140     MOVE 0 TO PROB-WIN-PCT PROB-TIE-PCT PROB-LOSE-PCT
009150               PROB-SCENARIOS.
009160
009170 FIN-90000.
009180     EXIT.
