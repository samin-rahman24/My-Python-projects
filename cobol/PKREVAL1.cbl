000100 IDENTIFICATION DIVISION.
000110*-----------------------
000120 PROGRAM-ID.     PKREVAL1.
000130 AUTHOR.         EDUARDO PALMEYRO.
000140 INSTALLATION.   EDUSAM.
000150 DATE-WRITTEN.   05/16/94.
000160 DATE-COMPILED.
000170 SECURITY.       NINGUNA.
000180*----------------------------------------------------------------*
000190* RUTINA EVALUADORA DE MANOS DE POKER (TEXAS HOLDEM).  RECIBE    *
000200* DE 5 A 7 CARTAS CONOCIDAS DE UN JUGADOR (LAS 2 PROPIAS MAS     *
000210* LAS COMUNITARIAS PRESENTES) Y DEVUELVE LA MEJOR MANO DE 5      *
000220* CARTAS POSIBLE, SU CATEGORIA (1 ALTA ... 10 ESCALERA REAL) Y   *
000230* LOS VALORES DE DESEMPATE EN ORDEN DE IMPORTANCIA.              *
000240*----------------------------------------------------------------*
000250* CUANDO SE RECIBEN 6 O 7 CARTAS SE PRUEBAN TODOS LOS            *
000260* SUBCONJUNTOS DE 5 POSIBLES (OMITIENDO 1 O 2 CARTAS             *
000270* RESPECTIVAMENTE) Y SE CONSERVA EL DE MAYOR CATEGORIA; EN       *
000280* CASO DE IGUALDAD DE CATEGORIA SE COMPARAN LOS DESEMPATES.      *
000290*----------------------------------------------------------------*
000300* HISTORIAL DE CAMBIOS                                           *
000310*----------------------------------------------------------------*
000320* 94/05/16  EPA            VERSION INICIAL - 5 CARTAS FIJAS      *
000330* 94/05/30  EPA            AGREGA SUBCONJUNTOS DE 6 Y 7 CARTAS   *
000340* 94/06/30  EPA            CORRIGE DESEMPATE DE ESCALERA         *
000350*                          A-2-3-4-5 (LA "ESCALERA BAJA")        *
000360* 95/08/19  RTO  CR-0812   CORRIGE PRIORIDAD FULL HOUSE VS       *
000370*                          TRIO CUANDO HAY DOS TRIOS POSIBLES    *
000380* 96/03/05  RTO  CR-0881   OPTIMIZA BUSQUEDA DE FRECUENCIAS      *
000390*                          CON INSPECT TALLYING                 *
000400* 98/11/03  RTO  CR-1290   REVISION DE CAMPOS DE FECHA - NO      *
000410*                          APLICA, SIN IMPACTO Y2K EN EL MODULO  *
000420* 99/01/20  MFV  CR-1310   CONFIRMADO SIN IMPACTO Y2K            *
000430* 02/09/27  MFV  CR-1455   SE ADOPTA COMO RUTINA COMUN PARA EL   *
000440*                          GRUPO DE ANALISIS DE MANOS DE POKER   *
000450* 05/03/30  LGZ  CR-1602   AGREGA TABLA DE NOMBRES DE MANO EN    *
000460*                          INGLES PARA EL REPORTE DE SALIDA      *
000470*----------------------------------------------------------------*
000480
000490 ENVIRONMENT DIVISION.
000500*--------------------
000510
000520 CONFIGURATION SECTION.
000530*---------------------
000540 SPECIAL-NAMES.
000550     CLASS RANGO-VALIDO IS '2' THRU '9' 'T' 'J' 'Q' 'K' 'A'.
000560
000570 DATA DIVISION.
000580*-------------
000590
000600 WORKING-STORAGE SECTION.
000610*-----------------------
000620 77  CTE-PROGRAMA                    PIC X(20) VALUE 'PKREVAL1'.
000630
000640*        ----  TABLA DE NOMBRES DE TIPO DE MANO  ----
000650 01  WPKR-TIPO-TABLE.
000660     05  WPKR-TIPO-NOMBRE             PIC X(16) OCCURS 10 TIMES.
000670     05  FILLER                       PIC X(04).
000680
000690*        ----  INDICES Y CONTADORES DE TRABAJO  ----
000700 77  WS-OMIT-1                       PIC 9(02) COMP VALUE 0.
000710 77  WS-OMIT-2                       PIC 9(02) COMP VALUE 0.
000720 77  WS-OMIT-2-INICIAL               PIC 9(02) COMP VALUE 0.
000730 77  WS-IDX-ORIG                     PIC 9(02) COMP VALUE 0.
000740 77  WS-IDX-5                        PIC 9(02) COMP VALUE 0.
000750 77  WS-IDX-5-SIG                    PIC 9(02) COMP VALUE 0.
000760 77  WS-IDX-FREQ                     PIC 9(02) COMP VALUE 0.
000770 77  WS-FREQ-BUSCO                   PIC 9(01) COMP VALUE 0.
000780 77  WS-FREQ-MATCH-CNT               PIC 9(01) COMP VALUE 0.
000790 77  WS-FREQ-MATCH                   PIC 9(02) OCCURS 5 TIMES.
000800 77  WS-ESCALERA-ALTA                PIC 9(02) VALUE 0.
000810
000820 77  WS-HUBO-CAMBIO                  PIC X VALUE 'S'.
000830     88  88-HUBO-CAMBIO-SI                     VALUE 'S'.
000840     88  88-HUBO-CAMBIO-NO                     VALUE 'N'.
000850 77  WS-ES-COLOR                     PIC X VALUE 'N'.
000860     88  88-ES-COLOR-SI                        VALUE 'S'.
000870     88  88-ES-COLOR-NO                        VALUE 'N'.
000880 77  WS-ES-ESCALERA                  PIC X VALUE 'N'.
000890     88  88-ES-ESCALERA-SI                     VALUE 'S'.
000900     88  88-ES-ESCALERA-NO                     VALUE 'N'.
000910
000920 77  WS-CNT-DE-4                     PIC 9(01) COMP VALUE 0.
000930 77  WS-CNT-DE-3                     PIC 9(01) COMP VALUE 0.
000940 77  WS-CNT-DE-2                     PIC 9(01) COMP VALUE 0.
000950 77  WS-CNT-DE-1                     PIC 9(01) COMP VALUE 0.
000960
000970*        ----  LAS 5 CARTAS DEL SUBCONJUNTO EN EVALUACION  ----
000980 01  WS-5-CARDS.
000990     05  WS-5-CARD OCCURS 5 TIMES.
001000         10  WS-5-RANK                PIC X(01).
001010         10  WS-5-SUIT                PIC X(01).
001020         10  WS-5-VALUE               PIC 9(02).
001030     05  FILLER                       PIC X(04).
001040 01  WS-5-CARDS-R REDEFINES WS-5-CARDS.
001050     05  WS-5-CARDS-TXT                PIC X(04) OCCURS 5 TIMES.
001060     05  FILLER                       PIC X(04).
001070
001080 01  WS-5-CARD-TEMP.
001090     05  WS-5-CARD-TEMP-RANK          PIC X(01).
001100     05  WS-5-CARD-TEMP-SUIT          PIC X(01).
001110     05  WS-5-CARD-TEMP-VALUE         PIC 9(02).
001120     05  FILLER                       PIC X(04).
001130
001140*        ----  TABLA DE FRECUENCIA DE VALORES (INDICE=VALOR-1) --
001150 01  WS-FREQ-AREA.
001160     05  WS-FREQ-CNT                  PIC 9(01) OCCURS 13 TIMES.
001170     05  FILLER                       PIC X(04).
001180 01  WS-FREQ-AREA-R REDEFINES WS-FREQ-AREA.
001190     05  WS-FREQ-TXT                  PIC X(13).
001200     05  FILLER                       PIC X(04).
001210
001220*        ----  RESULTADO DE LA MANO CANDIDATA (SUBCONJUNTO) ----
001230 01  WS-CAND-RESULT.
001240     05  WS-CAND-RANK                 PIC 9(02) VALUE 0.
001250     05  WS-CAND-TB                   PIC 9(02) OCCURS 5 TIMES
001260                                       VALUE 0.
001270     05  WS-CAND-NAME                 PIC X(16) VALUE SPACES.
001280     05  FILLER                       PIC X(04).
001290
001300*        ----  MEJOR MANO HALLADA HASTA EL MOMENTO  ----
001310 01  WS-MEJOR-RESULT.
001320     05  WS-MEJOR-RANK                PIC 9(02) VALUE 0.
001330     05  WS-MEJOR-TB                  PIC 9(02) OCCURS 5 TIMES
001340                                       VALUE 0.
001350     05  WS-MEJOR-NAME                PIC X(16) VALUE SPACES.
001360     05  WS-MEJOR-CARDS OCCURS 5 TIMES.
001370         10  WS-MEJOR-CARD-RANK       PIC X(01).
001380         10  WS-MEJOR-CARD-SUIT       PIC X(01).
001390     05  FILLER                       PIC X(04).
001400 01  WS-MEJOR-RESULT-R REDEFINES WS-MEJOR-RESULT.
001410     05  FILLER                       PIC X(28).
001420     05  WS-MEJOR-CARDS-TXT           PIC X(02) OCCURS 5 TIMES.
001430     05  FILLER                       PIC X(04).
001440
001450 LINKAGE SECTION.
001460*----------------
001470* AREA DE COMUNICACION CON EL PROGRAMA LLAMANTE
001480
001490 COPY WPKREVAL.
001500
001510 PROCEDURE DIVISION USING WPKR-EVAL-LINKAGE.
001520*-------------------------------------------
001530
001540 00000-CUERPO-PRINCIPAL.
001550*-----------------------
001560
001570     PERFORM 10100-CARGO-TIPOS.
001580
001590     PERFORM 20000-ARMO-MEJOR-MANO.
001600
001610     PERFORM 30000-ARMO-SALIDA.
001620
001630     GOBACK.
001640
001650 10100-CARGO-TIPOS.
001660*------------------
001670
001680     MOVE 'HIGH CARD'                 TO WPKR-TIPO-NOMBRE (1).
001690     MOVE 'PAIR'                      TO WPKR-TIPO-NOMBRE (2).
001700     MOVE 'TWO PAIR'                  TO WPKR-TIPO-NOMBRE (3).
001710     MOVE 'THREE OF A KIND'           TO WPKR-TIPO-NOMBRE (4).
001720     MOVE 'STRAIGHT'                  TO WPKR-TIPO-NOMBRE (5).
001730     MOVE 'FLUSH'                     TO WPKR-TIPO-NOMBRE (6).
001740     MOVE 'FULL HOUSE'                TO WPKR-TIPO-NOMBRE (7).
001750     MOVE 'FOUR OF A KIND'            TO WPKR-TIPO-NOMBRE (8).
001760     MOVE 'STRAIGHT FLUSH'            TO WPKR-TIPO-NOMBRE (9).
001770     MOVE 'ROYAL FLUSH'               TO WPKR-TIPO-NOMBRE (10).
001780
001790 FIN-10100.
001800     EXIT.
001810
001820 20000-ARMO-MEJOR-MANO.
001830*----------------------
001840
001850     MOVE 0                           TO WS-MEJOR-RANK.
001860     MOVE SPACES                      TO WS-MEJOR-NAME.
001870
001880     EVALUATE EVAL-CARD-COUNT
001890         WHEN 5
001900              PERFORM 21000-PROCESO-5
001910         WHEN 6
001920              PERFORM 22000-PROCESO-6
001930         WHEN 7
001940              PERFORM 23000-PROCESO-7
001950     END-EVALUATE.
001960
001970 FIN-20000.
001980     EXIT.
001990
002000 21000-PROCESO-5.
002010*----------------
002020
002030     MOVE 0 TO WS-OMIT-1 WS-OMIT-2.
002040     PERFORM 25000-ARMO-SUBCONJUNTO.
002050     PERFORM 26000-EVALUO-5-CARTAS.
002060     PERFORM 27000-COMPARO-MEJOR.
002070
002080 FIN-21000.
002090     EXIT.
002100
002110 22000-PROCESO-6.
002120*----------------
002130
002140     MOVE 0 TO WS-OMIT-2.
002150
002160     PERFORM 22100-OMITO-UNA
002170       VARYING WS-OMIT-1 FROM 1 BY 1
002180         UNTIL WS-OMIT-1 > 6.
002190
002200 FIN-22000.
002210     EXIT.
002220
002230 22100-OMITO-UNA.
002240*----------------
002250
002260     PERFORM 25000-ARMO-SUBCONJUNTO.
002270     PERFORM 26000-EVALUO-5-CARTAS.
002280     PERFORM 27000-COMPARO-MEJOR.
002290
002300 FIN-22100.
002310     EXIT.
002320
002330 23000-PROCESO-7.
002340*----------------
002350
002360     PERFORM 23100-OMITO-PRIMERA
002370       VARYING WS-OMIT-1 FROM 1 BY 1
002380         UNTIL WS-OMIT-1 > 7.
002390
002400 FIN-23000.
002410     EXIT.
002420
002430 23100-OMITO-PRIMERA.
002440*---------------------
002450
002460     COMPUTE WS-OMIT-2-INICIAL = WS-OMIT-1 + 1.
002470
002480     PERFORM 23110-OMITO-SEGUNDA
002490       VARYING WS-OMIT-2 FROM WS-OMIT-2-INICIAL BY 1
002500         UNTIL WS-OMIT-2 > 7.
002510
002520 FIN-23100.
002530     EXIT.
002540
002550 23110-OMITO-SEGUNDA.
002560*---------------------
002570
002580     PERFORM 25000-ARMO-SUBCONJUNTO.
002590     PERFORM 26000-EVALUO-5-CARTAS.
002600     PERFORM 27000-COMPARO-MEJOR.
002610
002620 FIN-23110.
002630     EXIT.
002640
002650 25000-ARMO-SUBCONJUNTO.
002660*-----------------------
002670
002680     MOVE 0 TO WS-IDX-5.
002690
002700     PERFORM 25100-COPIO-SI-NO-OMITIDA
002710       VARYING WS-IDX-ORIG FROM 1 BY 1
002720         UNTIL WS-IDX-ORIG > EVAL-CARD-COUNT.
002730
002740 FIN-25000.
002750     EXIT.
002760
002770 25100-COPIO-SI-NO-OMITIDA.
002780*--------------------------
002790
002800     IF WS-IDX-ORIG NOT = WS-OMIT-1
002810    AND WS-IDX-ORIG NOT = WS-OMIT-2
002820        ADD 1 TO WS-IDX-5
002830        MOVE EVAL-IN-RANK  (WS-IDX-ORIG) TO WS-5-RANK  (WS-IDX-5)
002840        MOVE EVAL-IN-SUIT  (WS-IDX-ORIG) TO WS-5-SUIT  (WS-IDX-5)
002850        MOVE EVAL-IN-VALUE (WS-IDX-ORIG) TO WS-5-VALUE (WS-IDX-5)
002860     END-IF.
002870
002880 FIN-25100.
002890     EXIT.
002900
002910 26000-EVALUO-5-CARTAS.
002920*----------------------
002930
002940     PERFORM 26010-ORDENO-5-CARTAS.
002950     PERFORM 26020-ARMO-FRECUENCIA.
002960     PERFORM 26030-VERIFICO-COLOR.
002970     PERFORM 26040-VERIFICO-ESCALERA.
002980     PERFORM 26050-CONTEO-FRECUENCIAS.
002990     PERFORM 26060-CLASIFICO-MANO.
003000
003010 FIN-26000.
003020     EXIT.
003030
003040 26010-ORDENO-5-CARTAS.
003050*----------------------
003060
003070     SET 88-HUBO-CAMBIO-SI TO TRUE.
003080
003090     PERFORM 26011-PASADA-ORDEN
003100       UNTIL 88-HUBO-CAMBIO-NO.
003110
003120 FIN-26010.
003130     EXIT.
003140
003150 26011-PASADA-ORDEN.
003160*--------------------
003170
003180     SET 88-HUBO-CAMBIO-NO TO TRUE.
003190
003200     PERFORM 26012-COMPARO-ADYACENTES
003210       VARYING WS-IDX-5 FROM 1 BY 1
003220         UNTIL WS-IDX-5 > 4.
003230
003240 FIN-26011.
003250     EXIT.
003260
003270 26012-COMPARO-ADYACENTES.
003280*--------------------------
003290
003300     COMPUTE WS-IDX-5-SIG = WS-IDX-5 + 1.
003310
003320     IF WS-5-VALUE (WS-IDX-5) < WS-5-VALUE (WS-IDX-5-SIG)
003330        MOVE WS-5-CARD (WS-IDX-5)     TO WS-5-CARD-TEMP
003340        MOVE WS-5-CARD (WS-IDX-5-SIG) TO WS-5-CARD (WS-IDX-5)
003350        MOVE WS-5-CARD-TEMP           TO WS-5-CARD (WS-IDX-5-SIG)
003360        SET 88-HUBO-CAMBIO-SI TO TRUE
003370     END-IF.
003380
003390 FIN-26012.
003400     EXIT.
003410
003420 26020-ARMO-FRECUENCIA.
003430*----------------------
003440
003450     PERFORM 26021-INICIALIZO-FRECUENCIA
003460       VARYING WS-IDX-FREQ FROM 1 BY 1
003470         UNTIL WS-IDX-FREQ > 13.
003480
003490     PERFORM 26022-SUMO-UNA-FRECUENCIA
003500       VARYING WS-IDX-5 FROM 1 BY 1
003510         UNTIL WS-IDX-5 > 5.
003520
003530 FIN-26020.
003540     EXIT.
003550
003560 26021-INICIALIZO-FRECUENCIA.
003570*-----------------------------
003580
003590     MOVE 0 TO WS-FREQ-CNT (WS-IDX-FREQ).
003600
003610 FIN-26021.
003620     EXIT.
003630
003640 26022-SUMO-UNA-FRECUENCIA.
003650*---------------------------
003660
003670     COMPUTE WS-IDX-FREQ = WS-5-VALUE (WS-IDX-5) - 1.
003680     ADD 1 TO WS-FREQ-CNT (WS-IDX-FREQ).
003690
003700 FIN-26022.
003710     EXIT.
003720
003730 26030-VERIFICO-COLOR.
003740*---------------------
003750
003760     SET 88-ES-COLOR-SI TO TRUE.
003770
003780     PERFORM 26031-COMPARO-PALO
003790       VARYING WS-IDX-5 FROM 2 BY 1
003800         UNTIL WS-IDX-5 > 5.
003810
003820 FIN-26030.
003830     EXIT.
003840
003850 26031-COMPARO-PALO.
003860*--------------------
003870
003880     IF WS-5-SUIT (WS-IDX-5) NOT = WS-5-SUIT (1)
003890        SET 88-ES-COLOR-NO TO TRUE
003900     END-IF.
003910
003920 FIN-26031.
003930     EXIT.
003940
003950 26040-VERIFICO-ESCALERA.
003960*------------------------
003970
003980     SET 88-ES-ESCALERA-NO TO TRUE.
003990     MOVE 0 TO WS-ESCALERA-ALTA.
004000
004010     IF WS-5-VALUE (1) = 14 AND WS-5-VALUE (2) = 5
004020    AND WS-5-VALUE (3) =  4 AND WS-5-VALUE (4) = 3
004030    AND WS-5-VALUE (5) =  2
004040        SET 88-ES-ESCALERA-SI TO TRUE
004050        MOVE 5 TO WS-ESCALERA-ALTA
004060     ELSE
004070        IF  WS-5-VALUE (1) - WS-5-VALUE (2) = 1
004080        AND WS-5-VALUE (2) - WS-5-VALUE (3) = 1
004090        AND WS-5-VALUE (3) - WS-5-VALUE (4) = 1
004100        AND WS-5-VALUE (4) - WS-5-VALUE (5) = 1
004110            SET 88-ES-ESCALERA-SI TO TRUE
004120            MOVE WS-5-VALUE (1) TO WS-ESCALERA-ALTA
004130        END-IF
004140     END-IF.
004150
004160 FIN-26040.
004170     EXIT.
004180
004190 26050-CONTEO-FRECUENCIAS.
004200*-------------------------
004210
004220     MOVE 0 TO WS-CNT-DE-4 WS-CNT-DE-3 WS-CNT-DE-2 WS-CNT-DE-1.
004230
004240     INSPECT WS-FREQ-TXT TALLYING
004250         WS-CNT-DE-4 FOR ALL '4'
004260         WS-CNT-DE-3 FOR ALL '3'
004270         WS-CNT-DE-2 FOR ALL '2'
004280         WS-CNT-DE-1 FOR ALL '1'.
004290
004300 FIN-26050.
004310     EXIT.
004320
004330 26060-CLASIFICO-MANO.
004340*---------------------
004350
004360     EVALUATE TRUE
004370         WHEN 88-ES-COLOR-SI AND 88-ES-ESCALERA-SI
004380                             AND WS-ESCALERA-ALTA = 14
004390              MOVE 10 TO WS-CAND-RANK
004400              PERFORM 26070-ARMO-TB-ESCALERA
004410
004420         WHEN 88-ES-COLOR-SI AND 88-ES-ESCALERA-SI
004430              MOVE 9 TO WS-CAND-RANK
004440              PERFORM 26070-ARMO-TB-ESCALERA
004450
004460         WHEN WS-CNT-DE-4 = 1
004470              MOVE 8 TO WS-CAND-RANK
004480              PERFORM 26080-ARMO-TB-POKER
004490
004500         WHEN WS-CNT-DE-3 = 1 AND WS-CNT-DE-2 >= 1
004510              MOVE 7 TO WS-CAND-RANK
004520              PERFORM 26090-ARMO-TB-FULL
004530
004540         WHEN 88-ES-COLOR-SI
004550              MOVE 6 TO WS-CAND-RANK
004560              PERFORM 26100-ARMO-TB-ALTAS
004570
004580         WHEN 88-ES-ESCALERA-SI
004590              MOVE 5 TO WS-CAND-RANK
004600              PERFORM 26070-ARMO-TB-ESCALERA
004610
004620         WHEN WS-CNT-DE-3 = 1
004630              MOVE 4 TO WS-CAND-RANK
004640              PERFORM 26110-ARMO-TB-TRIO
004650
004660         WHEN WS-CNT-DE-2 = 2
004670              MOVE 3 TO WS-CAND-RANK
004680              PERFORM 26120-ARMO-TB-DOBLE-PAR
004690
004700         WHEN WS-CNT-DE-2 = 1
004710              MOVE 2 TO WS-CAND-RANK
004720              PERFORM 26130-ARMO-TB-PAR
004730
004740         WHEN OTHER
004750              MOVE 1 TO WS-CAND-RANK
004760              PERFORM 26100-ARMO-TB-ALTAS
004770
004780     END-EVALUATE.
004790
004800     MOVE WPKR-TIPO-NOMBRE (WS-CAND-RANK) TO WS-CAND-NAME.
004810
004820 FIN-26060.
004830     EXIT.
004840
004850 26070-ARMO-TB-ESCALERA.
004860*-----------------------
004870
004880     MOVE WS-ESCALERA-ALTA TO WS-CAND-TB (1).
004890     MOVE 0 TO WS-CAND-TB (2) WS-CAND-TB (3) WS-CAND-TB (4)
004900               WS-CAND-TB (5).
004910
004920 FIN-26070.
004930     EXIT.
004940
004950 26080-ARMO-TB-POKER.
004960*--------------------
004970
004980     MOVE 4 TO WS-FREQ-BUSCO.
004990     PERFORM 26200-BUSCO-POR-FRECUENCIA.
005000     MOVE WS-FREQ-MATCH (1) TO WS-CAND-TB (1).
005010
005020     MOVE 1 TO WS-FREQ-BUSCO.
005030     PERFORM 26200-BUSCO-POR-FRECUENCIA.
005040     MOVE WS-FREQ-MATCH (1) TO WS-CAND-TB (2).
005050
005060     MOVE 0 TO WS-CAND-TB (3) WS-CAND-TB (4) WS-CAND-TB (5).
005070
005080 FIN-26080.
005090     EXIT.
005100
005110 26090-ARMO-TB-FULL.
005120*-------------------
005130
005140     MOVE 3 TO WS-FREQ-BUSCO.
005150     PERFORM 26200-BUSCO-POR-FRECUENCIA.
005160     MOVE WS-FREQ-MATCH (1) TO WS-CAND-TB (1).
005170
005180     MOVE 2 TO WS-FREQ-BUSCO.
005190     PERFORM 26200-BUSCO-POR-FRECUENCIA.
005200     MOVE WS-FREQ-MATCH (1) TO WS-CAND-TB (2).
005210
005220     MOVE 0 TO WS-CAND-TB (3) WS-CAND-TB (4) WS-CAND-TB (5).
005230
005240 FIN-26090.
005250     EXIT.
005260
005270 26100-ARMO-TB-ALTAS.
005280*--------------------
005290
005300     MOVE WS-5-VALUE (1) TO WS-CAND-TB (1).
005310     MOVE WS-5-VALUE (2) TO WS-CAND-TB (2).
005320     MOVE WS-5-VALUE (3) TO WS-CAND-TB (3).
005330     MOVE WS-5-VALUE (4) TO WS-CAND-TB (4).
005340     MOVE WS-5-VALUE (5) TO WS-CAND-TB (5).
005350
005360 FIN-26100.
005370     EXIT.
005380
005390 26110-ARMO-TB-TRIO.
005400*-------------------
005410
005420     MOVE 3 TO WS-FREQ-BUSCO.
005430     PERFORM 26200-BUSCO-POR-FRECUENCIA.
005440     MOVE WS-FREQ-MATCH (1) TO WS-CAND-TB (1).
005450
005460     MOVE 1 TO WS-FREQ-BUSCO.
005470     PERFORM 26200-BUSCO-POR-FRECUENCIA.
005480     MOVE WS-FREQ-MATCH (1) TO WS-CAND-TB (2).
005490     MOVE WS-FREQ-MATCH (2) TO WS-CAND-TB (3).
005500
005510     MOVE 0 TO WS-CAND-TB (4) WS-CAND-TB (5).
005520
005530 FIN-26110.
005540     EXIT.
005550
005560 26120-ARMO-TB-DOBLE-PAR.
005570*------------------------
005580
005590     MOVE 2 TO WS-FREQ-BUSCO.
005600     PERFORM 26200-BUSCO-POR-FRECUENCIA.
005610     MOVE WS-FREQ-MATCH (1) TO WS-CAND-TB (1).
005620     MOVE WS-FREQ-MATCH (2) TO WS-CAND-TB (2).
005630
005640     MOVE 1 TO WS-FREQ-BUSCO.
005650     PERFORM 26200-BUSCO-POR-FRECUENCIA.
005660     MOVE WS-FREQ-MATCH (1) TO WS-CAND-TB (3).
005670
005680     MOVE 0 TO WS-CAND-TB (4) WS-CAND-TB (5).
005690
005700 FIN-26120.
005710     EXIT.
005720
005730 26130-ARMO-TB-PAR.
005740*------------------
005750
005760     MOVE 2 TO WS-FREQ-BUSCO.
005770     PERFORM 26200-BUSCO-POR-FRECUENCIA.
005780     MOVE WS-FREQ-MATCH (1) TO WS-CAND-TB (1).
005790
005800     MOVE 1 TO WS-FREQ-BUSCO.
005810     PERFORM 26200-BUSCO-POR-FRECUENCIA.
005820     MOVE WS-FREQ-MATCH (1) TO WS-CAND-TB (2).
005830     MOVE WS-FREQ-MATCH (2) TO WS-CAND-TB (3).
005840     MOVE WS-FREQ-MATCH (3) TO WS-CAND-TB (4).
005850
005860     MOVE 0 TO WS-CAND-TB (5).
005870
005880 FIN-26130.
005890     EXIT.
005900
005910 26200-BUSCO-POR-FRECUENCIA.
005920*---------------------------
005930
005940     MOVE 0 TO WS-FREQ-MATCH-CNT.
005950     MOVE 0 TO WS-FREQ-MATCH (1) WS-FREQ-MATCH (2)
005960               WS-FREQ-MATCH (3) WS-FREQ-MATCH (4)
005970               WS-FREQ-MATCH (5).
005980
005990     PERFORM 26210-REVISO-UNA-FRECUENCIA
006000       VARYING WS-IDX-FREQ FROM 13 BY -1
006010         UNTIL WS-IDX-FREQ < 1.
006020
006030 FIN-26200.
006040     EXIT.
006050
006060 26210-REVISO-UNA-FRECUENCIA.
006070*-----------------------------
006080
006090     IF WS-FREQ-CNT (WS-IDX-FREQ) = WS-FREQ-BUSCO
006100        ADD 1 TO WS-FREQ-MATCH-CNT
006110        COMPUTE WS-FREQ-MATCH (WS-FREQ-MATCH-CNT) =
006120                WS-IDX-FREQ + 1
006130     END-IF.
006140
006150 FIN-26210.
006160     EXIT.
006170
006180 27000-COMPARO-MEJOR.
006190*--------------------
006200
006210     IF WS-CAND-RANK > WS-MEJOR-RANK
006220        PERFORM 27100-GUARDO-MEJOR
006230     ELSE
006240        IF WS-CAND-RANK = WS-MEJOR-RANK
006250           PERFORM 27200-DESEMPATO
006260        END-IF
006270     END-IF.
006280
006290 FIN-27000.
006300     EXIT.
006310
006320 27100-GUARDO-MEJOR.
006330*-------------------
006340
006350     MOVE WS-CAND-RANK   TO WS-MEJOR-RANK.
006360     MOVE WS-CAND-NAME   TO WS-MEJOR-NAME.
006370     MOVE WS-CAND-TB (1) TO WS-MEJOR-TB (1).
006380     MOVE WS-CAND-TB (2) TO WS-MEJOR-TB (2).
006390     MOVE WS-CAND-TB (3) TO WS-MEJOR-TB (3).
006400     MOVE WS-CAND-TB (4) TO WS-MEJOR-TB (4).
006410     MOVE WS-CAND-TB (5) TO WS-MEJOR-TB (5).
006420
006430     PERFORM 27300-GUARDO-CARTAS.
006440
006450 FIN-27100.
006460     EXIT.
006470
006480 27200-DESEMPATO.
006490*----------------
006500*    SE COMPARAN LOS DESEMPATES EN ORDEN DE IMPORTANCIA; EL
006510*    PRIMERO QUE DIFIERE DECIDE.  EN CASO DE IGUALDAD TOTAL SE
006520*    CONSERVA LA PRIMERA MANO ENCONTRADA (NO SE REEMPLAZA).
006530
006540     IF WS-CAND-TB (1) > WS-MEJOR-TB (1)
006550        PERFORM 27100-GUARDO-MEJOR
006560     ELSE
006570        IF WS-CAND-TB (1) = WS-MEJOR-TB (1)
006580           IF WS-CAND-TB (2) > WS-MEJOR-TB (2)
006590              PERFORM 27100-GUARDO-MEJOR
006600           ELSE
006610              IF WS-CAND-TB (2) = WS-MEJOR-TB (2)
006620                 IF WS-CAND-TB (3) > WS-MEJOR-TB (3)
006630                    PERFORM 27100-GUARDO-MEJOR
006640                 ELSE
006650                    IF WS-CAND-TB (3) = WS-MEJOR-TB (3)
006660                       IF WS-CAND-TB (4) > WS-MEJOR-TB (4)
006670                          PERFORM 27100-GUARDO-MEJOR
006680                       ELSE
006690                          IF WS-CAND-TB (4) = WS-MEJOR-TB (4)
006700                         AND WS-CAND-TB (5) > WS-MEJOR-TB (5)
006710                             PERFORM 27100-GUARDO-MEJOR
006720                          END-IF
006730                       END-IF
006740                    END-IF
006750                 END-IF
006760              END-IF
006770           END-IF
006780        END-IF
006790     END-IF.
006800
006810 FIN-27200.
006820     EXIT.
006830
006840 27300-GUARDO-CARTAS.
006850*--------------------
006860
006870     PERFORM 27310-GUARDO-UNA-CARTA
006880       VARYING WS-IDX-5 FROM 1 BY 1
006890         UNTIL WS-IDX-5 > 5.
006900
006910 FIN-27300.
006920     EXIT.
006930
006940 27310-GUARDO-UNA-CARTA.
006950*-----------------------
006960
006970     MOVE WS-5-RANK (WS-IDX-5) TO WS-MEJOR-CARD-RANK (WS-IDX-5).
006980     MOVE WS-5-SUIT (WS-IDX-5) TO WS-MEJOR-CARD-SUIT (WS-IDX-5).
006990
007000 FIN-27310.
007010     EXIT.
007020
007030 30000-ARMO-SALIDA.
007040*------------------
007050
007060     MOVE WS-MEJOR-NAME     TO EVAL-TYPE-NAME.
007070     MOVE WS-MEJOR-RANK     TO EVAL-RANK.
007080     MOVE WS-MEJOR-TB (1)   TO EVAL-TB-1.
007090     MOVE WS-MEJOR-TB (2)   TO EVAL-TB-2.
007100     MOVE WS-MEJOR-TB (3)   TO EVAL-TB-3.
007110     MOVE WS-MEJOR-TB (4)   TO EVAL-TB-4.
007120     MOVE WS-MEJOR-TB (5)   TO EVAL-TB-5.
007130
007140     PERFORM 30100-ARMO-BEST-CARDS.
007150
007160 FIN-30000.
007170     EXIT.
007180
007190 30100-ARMO-BEST-CARDS.
007200*----------------------
007210
007220     PERFORM 30110-COPIO-UNA-MEJOR
007230       VARYING WS-IDX-5 FROM 1 BY 1
007240         UNTIL WS-IDX-5 > 5.
007250
007260 FIN-30100.
007270     EXIT.
007280
007290 30110-COPIO-UNA-MEJOR.
007300*----------------------
007310
007320     MOVE WS-MEJOR-CARD-RANK (WS-IDX-5) TO EVAL-BEST-RANK
007330                                             (WS-IDX-5).
007340     MOVE WS-MEJOR-CARD-SUIT (WS-IDX-5) TO EVAL-BEST-SUIT
007350                                             (WS-IDX-5).
007360
007370 FIN-30110.
007380     EXIT.
