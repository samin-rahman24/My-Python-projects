000100*----------------------------------------------------------------*
000110* COPY WPKRCARD                                                  *
000120* REPRESENTACION INTERNA DE UNA CARTA Y MAZO DE REFERENCIA DE    *
000130* 52 CARTAS PARA EL ANALIZADOR DE MANOS DE POKER (TEXAS HOLDEM)  *
000140*----------------------------------------------------------------*
000150* EDUARDO PALMEYRO   INICIAL                             94/05/02*
000160* R.TORASSO  CR-1134 MAZO COMPLETO P/MONTECARLO          97/11/18*
000170*----------------------------------------------------------------*
000180*     TABLA DE VALORES DE RANGO.  EL VALOR NUMERICO DE UN RANGO  *
000190*     ES LA POSICION DEL CARACTER EN WPKR-RANK-CODES MAS 1,      *
000200*     O SEA 2=2 ... T=10 J=11 Q=12 K=13 A=14                     *
000210*----------------------------------------------------------------*
000220 01  WPKR-RANK-CODES              PIC X(13) VALUE '23456789TJQKA'.
000230 01  WPKR-RANK-TABLE REDEFINES WPKR-RANK-CODES.
000240     05  WPKR-RANK-CHAR           PIC X(1) OCCURS 13 TIMES
000250                                   INDEXED BY IDX-RANK-COD.
000260
000270*----------------------------------------------------------------*
000280*     TABLA DE PALOS VALIDOS                                     *
000290*----------------------------------------------------------------*
000300 01  WPKR-SUIT-CODES              PIC X(4)  VALUE 'SCHD'.
000310 01  WPKR-SUIT-TABLE REDEFINES WPKR-SUIT-CODES.
000320     05  WPKR-SUIT-CHAR           PIC X(1) OCCURS 4 TIMES
000330                                   INDEXED BY IDX-SUIT-COD.
000340
000350*----------------------------------------------------------------*
000360*     MAZO COMPLETO DE 52 CARTAS, CARGADO UNA VEZ POR EL         *
000370*     PARRAFO DE INICIO Y REUTILIZADO PARA EXCLUIR LAS CARTAS    *
000380*     CONOCIDAS Y OBTENER EL MAZO REMANENTE.                     *
000390*----------------------------------------------------------------*
000400 01  WPKR-DECK-FULL.
000410     05  WPKR-DECK-CARD           OCCURS 52 TIMES
000420                                   INDEXED BY IDX-DECK-F.
000430         10  DECK-F-RANK          PIC X(1).
000440         10  DECK-F-SUIT          PIC X(1).
000450         10  DECK-F-VALUE         PIC 9(2).
000460     05  FILLER                   PIC X(04).
000470
000480*----------------------------------------------------------------*
000490*     UNA CARTA DE TRABAJO SUELTA (PARSEO / COMPARACION)         *
000500*----------------------------------------------------------------*
000510 01  WPKR-CARD-WORK.
000520     05  CARD-RANK                PIC X(1).
000530     05  CARD-SUIT                PIC X(1).
000540     05  CARD-VALUE               PIC 9(2).
000550     05  FILLER                   PIC X(02).
