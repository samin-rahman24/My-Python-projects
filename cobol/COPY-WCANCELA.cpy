000100*----------------------------------------------------------------*
000110* COPY WCANCELA                                                  *
000120* AREA DE COMUNICACION CON LA RUTINA DE CANCELACION GENERAL      *
000130*----------------------------------------------------------------*
000140* EDUARDO PALMEYRO   INICIAL                             94/04/11*
000150*----------------------------------------------------------------*
000160 01  WCANCELA.
000170     05  WCANCELA-PROGRAMA        PIC X(20).
000180     05  WCANCELA-PARRAFO         PIC X(30).
000190     05  WCANCELA-RECURSO         PIC X(10).
000200     05  WCANCELA-OPERACION       PIC X(15).
000210     05  WCANCELA-CODRET          PIC X(04).
000220     05  WCANCELA-MENSAJE         PIC X(80).
000230     05  FILLER                   PIC X(10).
