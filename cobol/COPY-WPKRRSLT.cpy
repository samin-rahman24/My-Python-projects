000100*----------------------------------------------------------------*
000110* COPY WPKRRSLT                                                  *
000120* REGISTRO DE SALIDA - LINEA DE ANALISIS / REPORTE COLUMNAR      *
000130* LONGITUD DE REGISTRO (132) - DOBLA COMO LINEA IMPRESA          *
000140*----------------------------------------------------------------*
000150* EDUARDO PALMEYRO   INICIAL                             94/05/09*
000160*----------------------------------------------------------------*
000170 01  RESULT-REC.
000180     05  RES-ID                   PIC X(06).
000190     05  FILLER                   PIC X(01).
000200     05  RES-HAND-TYPE            PIC X(16).
000210     05  FILLER                   PIC X(01).
000220     05  RES-BEST-CARDS           PIC X(15).
000230     05  FILLER                   PIC X(01).
000240     05  RES-BASE-STR             PIC 9(03).
000250     05  FILLER                   PIC X(01).
000260     05  RES-ADJ-STR              PIC 9(03)V9(01).
000270     05  FILLER                   PIC X(01).
000280     05  RES-METHOD               PIC X(06).
000290     05  FILLER                   PIC X(01).
000300     05  RES-WIN-PCT              PIC 9(03)V9(01).
000310     05  FILLER                   PIC X(01).
000320     05  RES-TIE-PCT              PIC 9(03)V9(01).
000330     05  FILLER                   PIC X(01).
000340     05  RES-LOSE-PCT             PIC 9(03)V9(01).
000350     05  FILLER                   PIC X(01).
000360     05  RES-SCENARIOS            PIC 9(08).
000370     05  FILLER                   PIC X(01).
000380     05  RES-ADVICE               PIC X(12).
000390     05  FILLER                   PIC X(01).
000400     05  RES-STATUS               PIC X(05).
000410     05  FILLER                   PIC X(34).
000420
000430*----------------------------------------------------------------*
000440*     LINEA GENERICA DE IMPRESION (132) PARA ENCABEZADOS Y       *
000450*     TOTALES DE CONTROL - SE ARMA POR REFERENCIA DE POSICION    *
000460*     IGUAL QUE EL COPY WLINEA DE LOS LISTADOS DEL AREA          *
000470*----------------------------------------------------------------*
000480 01  WPKR-RPT-LINE                PIC X(132).
000490 01  WPKR-RPT-LINE-R REDEFINES WPKR-RPT-LINE.
000500     05  WPKR-RPT-CC              PIC X(01).
000510     05  WPKR-RPT-REST            PIC X(131).
