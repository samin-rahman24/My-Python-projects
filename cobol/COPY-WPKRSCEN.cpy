000100*----------------------------------------------------------------*
000110* COPY WPKRSCEN                                                  *
000120* REGISTRO DE ENTRADA - ESCENARIO DE MANO A ANALIZAR             *
000130* LONGITUD DE REGISTRO (80)                                      *
000140*----------------------------------------------------------------*
000150* EDUARDO PALMEYRO   INICIAL                             94/05/02*
000160*----------------------------------------------------------------*
000170 01  SCENARIO-REC.
000180     05  SCN-ID                   PIC X(06).
000190     05  SCN-HOLE-1               PIC X(02).
000200     05  SCN-HOLE-2               PIC X(02).
000210     05  SCN-COMMUNITY-GRP.
000220         10  SCN-COMM-1           PIC X(02).
000230         10  SCN-COMM-2           PIC X(02).
000240         10  SCN-COMM-3           PIC X(02).
000250         10  SCN-COMM-4           PIC X(02).
000260         10  SCN-COMM-5           PIC X(02).
000270     05  SCN-COMMUNITY-TBL REDEFINES SCN-COMMUNITY-GRP.
000280         10  SCN-COMM-TAB         PIC X(02) OCCURS 5 TIMES
000290                                   INDEXED BY IDX-SCN-COMM.
000300     05  SCN-NUM-PLAYERS          PIC 9(02).
000310     05  SCN-ITERATIONS           PIC 9(06).
000320     05  FILLER                   PIC X(52).
