000100*----------------------------------------------------------------*
000110* COPY WPKRPROB                                                  *
000120* AREA DE COMUNICACION CON LA RUTINA PKRPROB1                    *
000130* SE COMPLETA CON LAS CARTAS CONOCIDAS DEL JUGADOR, LA CANTIDAD  *
000140* DE OPONENTES Y LAS ITERACIONES; DEVUELVE PORCENTAJES DE        *
000150* GANA / EMPATA / PIERDE Y EL METODO UTILIZADO                   *
000160*----------------------------------------------------------------*
000170* EDUARDO PALMEYRO   INICIAL                             94/05/23*
000180*----------------------------------------------------------------*
000190 01  WPKR-PROB-LINKAGE.
000200*        ----  ENTRADA  ----
000210     05  PROB-KNOWN-CARDS.
000220         10  PROB-KNOWN-CARD      OCCURS 7 TIMES
000230                                   INDEXED BY IDX-PROB-KNOWN.
000240             15  PROB-KNOWN-RANK  PIC X(01).
000250             15  PROB-KNOWN-SUIT  PIC X(01).
000260             15  PROB-KNOWN-VALUE PIC 9(02).
000270     05  PROB-HOLE-COUNT          PIC 9(01) COMP.
000280     05  PROB-COMM-COUNT          PIC 9(01) COMP.
000290     05  PROB-NUM-OPPONENTS       PIC 9(02) COMP.
000300     05  PROB-ITERATIONS          PIC 9(06) COMP.
000310*        ----  SALIDA  ----
000320     05  PROB-RESULT.
000330         10  PROB-METHOD          PIC X(06).
000340         10  PROB-WIN-PCT         PIC 9(03)V9(01).
000350         10  PROB-TIE-PCT         PIC 9(03)V9(01).
000360         10  PROB-LOSE-PCT        PIC 9(03)V9(01).
000370         10  PROB-SCENARIOS       PIC 9(08) COMP.
000380     05  PROB-STATUS              PIC X(01).
000390         88  88-PROB-STATUS-OK               VALUE 'O'.
000400         88  88-PROB-STATUS-ERROR            VALUE 'E'.
000410     05  FILLER                   PIC X(04).
