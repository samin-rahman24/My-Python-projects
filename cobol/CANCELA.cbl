000100 IDENTIFICATION DIVISION.
000110*-----------------------
000120 PROGRAM-ID.     CANCELA.
000130 AUTHOR.         EDUARDO PALMEYRO.
000140 INSTALLATION.   EDUSAM.
000150 DATE-WRITTEN.   04/11/94.
000160 DATE-COMPILED.
000170 SECURITY.       NINGUNA.
000180*----------------------------------------------------------------*
000190* RUTINA GENERAL DE CANCELACION POR ERROR DE E/S.  CUALQUIER     *
000200* PROGRAMA DEL GRUPO DE ANALISIS DE MANOS DE POKER QUE DETECTE   *
000210* UN FILE-STATUS DISTINTO DE '00' (O DE '10' CUANDO CORRESPONDE  *
000220* FIN DE ARCHIVO) ARMA WCANCELA Y LLAMA A ESTA RUTINA.           *
000230*----------------------------------------------------------------*
000240* HISTORIAL DE CAMBIOS                                           *
000250*----------------------------------------------------------------*
000260* 94/04/11  EPA            VERSION INICIAL                       *
000270* 94/09/02  EPA            AGREGA CODIGOS 34/39/61 A LA TABLA    *
000280* 96/02/14  RTO  CR-0881   AGREGA CODIGOS DE ARCHIVO INDEXADO    *
000290* 98/11/03  RTO  CR-1290   REVISION PARA EL AMBITO DE 2 DIGITOS  *
000300*                          DE ANIO (PROBLEMA DEL ANIO 2000)      *
000310* 99/01/20  MFV  CR-1310   NO SE ENCONTRARON CAMPOS DE FECHA EN  *
000320*                          ESTA RUTINA - SIN IMPACTO Y2K         *
000330* 02/06/05  MFV  CR-1455   SE ADOPTA COMO RUTINA COMUN PARA EL   *
000340*                          GRUPO DE ANALISIS DE MANOS DE POKER   *
000350* 05/03/30  LGZ  CR-1602   AGREGA MENSAJE-2 PARA TEXTO AMPLIADO  *
000360* 14/01/26  HGN  CR-1711   REEMPLAZA LA EVALUATE LINEAL POR UNA  *
000370*                          TABLA DE CODIGOS/SEVERIDAD CARGADA EN *
000380*                          MEMORIA; AGREGA CLASIFICACION DE      *
000390*                          SEVERIDAD (INFORMA/ALERTA/GRAVE) Y    *
000400*                          REESCRIBE EL BANNER PARA EL LOTE DE   *
000410*                          ANALISIS DE MANOS DE POKER            *
000420* 14/01/26  HGN  CR-1711   AGREGA SELLO DE FECHA DEL SISTEMA AL  *
000430*                          BANNER DE CANCELACION                 *
000440*----------------------------------------------------------------*
000450
000460 ENVIRONMENT DIVISION.
000470*-------------------------------------------------------------*
000480 CONFIGURATION SECTION.
000490 SPECIAL-NAMES.
000500     C01 IS TOP-OF-FORM.
000510
000520 DATA DIVISION.
000530*-------------------------------------------------------------*
000540
000550 WORKING-STORAGE SECTION.
000560*-------------------------------------------------------------*
000570 77  CTE-PROGRAMA                    PIC X(20) VALUE 'CANCELA'.
000580
000590*        ----  TABLA DE CODIGOS DE FILE-STATUS Y SEVERIDAD  ----
000600 01  WCAN-TABLA-STATUS.
000610     05  WCAN-STATUS-ENTRY  OCCURS 29 TIMES
000620                            INDEXED BY WCAN-IX.
000630         10  WCAN-TAB-CODIGO          PIC X(02).
000640         10  WCAN-TAB-SEVERIDAD       PIC X(01).
000650             88  88-SEV-INFO                  VALUE 'I'.
000660             88  88-SEV-ALERTA                VALUE 'A'.
000670             88  88-SEV-GRAVE                 VALUE 'G'.
000680         10  WCAN-TAB-TEXTO           PIC X(40).
000690     05  FILLER                       PIC X(04).
000700
000710*        ----  INDICES Y CONTADORES DE TRABAJO  ----
000720 77  WS-CANT-ENTRADAS                 PIC 9(03) COMP VALUE 29.
000730 77  WS-CN-1                          PIC 9     VALUE 1.
000740 77  WS-CN-0                          PIC 9     VALUE 0.
000750 77  WS-TAB-HALLADA-SW                PIC X     VALUE 'N'.
000760     88  88-TAB-HALLADA                         VALUE 'S'.
000770     88  88-TAB-NO-HALLADA                       VALUE 'N'.
000780 77  WS-CICLO                         PIC X     VALUE ' '.
000790     88  88-CICLO-INICIAL                         VALUE ' '.
000800     88  88-CICLO-CONTINUACION                    VALUE '1'.
000810 77  MSG                              PIC X(50) VALUE ' '.
000820 77  WS-SEVERIDAD-TXT                 PIC X(07) VALUE ' '.
000830
000840*        ----  FECHA DEL SISTEMA PARA EL BANNER  ----
000850 01  WS-CURRENT-DATE-NUM              PIC 9(08) VALUE 0.
000860 01  WS-CURRENT-DATE-NUM-R REDEFINES WS-CURRENT-DATE-NUM.
000870     05  WS-CURR-YYYY                 PIC 9(04).
000880     05  WS-CURR-MM                   PIC 9(02).
000890     05  WS-CURR-DD                   PIC 9(02).
000900 01  WS-FECHA-BANNER                  PIC X(10) VALUE SPACES.
000910
000920*-------------------------------------------------------------*
000930 LINKAGE SECTION.
000940*-------------------------------------------------------------*
000950* COPY DE AREA DE COMUNICACION CON ESTA RUTINA
000960
000970 COPY WCANCELA.
000980
000990*-------------------------------------------------------------*
001000 PROCEDURE DIVISION USING WCANCELA.
001010*-------------------------------------------------------------*
001020
001030 00000-PRINCIPAL.
001040*----------------
001050
001060     PERFORM 10100-CARGO-TABLA-STATUS.
001070
001080     PERFORM 20100-BUSCO-STATUS.
001090
001100     PERFORM 20200-ARMO-SEVERIDAD.
001110
001120     PERFORM 30100-IMPRIMO-BANNER.
001130
001140     GOBACK.
001150
001160 FIN-00000.
001170     EXIT.
001180
001190 10100-CARGO-TABLA-STATUS.
001200*------------------------
001210
001220     MOVE '00' TO WCAN-TAB-CODIGO (1).
001230     MOVE 'I'  TO WCAN-TAB-SEVERIDAD (1).
001240     MOVE 'OPERACION EXITOSA'                   TO WCAN-TAB-TEXTO (1).
001250
001260     MOVE '02' TO WCAN-TAB-CODIGO (2).
001270     MOVE 'I'  TO WCAN-TAB-SEVERIDAD (2).
001280     MOVE 'EXITOSA - CLAVE DUPLICADA'           TO WCAN-TAB-TEXTO (2).
001290
001300     MOVE '04' TO WCAN-TAB-CODIGO (3).
001310     MOVE 'I'  TO WCAN-TAB-SEVERIDAD (3).
001320     MOVE 'EXITOSA - LONGITUD INCOMPLETA'       TO WCAN-TAB-TEXTO (3).
001330
001340     MOVE '05' TO WCAN-TAB-CODIGO (4).
001350     MOVE 'I'  TO WCAN-TAB-SEVERIDAD (4).
001360     MOVE 'EXITOSA - ARCHIVO OPCIONAL'          TO WCAN-TAB-TEXTO (4).
001370
001380     MOVE '07' TO WCAN-TAB-CODIGO (5).
001390     MOVE 'I'  TO WCAN-TAB-SEVERIDAD (5).
001400     MOVE 'EXITOSA - SIN UNIDAD ASIGNADA'       TO WCAN-TAB-TEXTO (5).
001410
001420     MOVE '10' TO WCAN-TAB-CODIGO (6).
001430     MOVE 'I'  TO WCAN-TAB-SEVERIDAD (6).
001440     MOVE 'FIN DE ARCHIVO'                      TO WCAN-TAB-TEXTO (6).
001450
001460     MOVE '14' TO WCAN-TAB-CODIGO (7).
001470     MOVE 'A'  TO WCAN-TAB-SEVERIDAD (7).
001480     MOVE 'CLAVE FUERA DE RANGO'                TO WCAN-TAB-TEXTO (7).
001490
001500     MOVE '21' TO WCAN-TAB-CODIGO (8).
001510     MOVE 'A'  TO WCAN-TAB-SEVERIDAD (8).
001520     MOVE 'SECUENCIA DE CLAVE INVALIDA'         TO WCAN-TAB-TEXTO (8).
001530
001540     MOVE '22' TO WCAN-TAB-CODIGO (9).
001550     MOVE 'A'  TO WCAN-TAB-SEVERIDAD (9).
001560     MOVE 'LA CLAVE YA EXISTE EN EL ARCHIVO'    TO WCAN-TAB-TEXTO (9).
001570
001580     MOVE '23' TO WCAN-TAB-CODIGO (10).
001590     MOVE 'A'  TO WCAN-TAB-SEVERIDAD (10).
001600     MOVE 'LA CLAVE NO EXISTE EN EL ARCHIVO'    TO WCAN-TAB-TEXTO (10).
001610
001620     MOVE '30' TO WCAN-TAB-CODIGO (11).
001630     MOVE 'G'  TO WCAN-TAB-SEVERIDAD (11).
001640     MOVE 'ERROR PERMANENTE DE E/S'             TO WCAN-TAB-TEXTO (11).
001650
001660     MOVE '31' TO WCAN-TAB-CODIGO (12).
001670     MOVE 'G'  TO WCAN-TAB-SEVERIDAD (12).
001680     MOVE 'NOMBRE DE ARCHIVO INCONSISTENTE'     TO WCAN-TAB-TEXTO (12).
001690
001700     MOVE '34' TO WCAN-TAB-CODIGO (13).
001710     MOVE 'G'  TO WCAN-TAB-SEVERIDAD (13).
001720     MOVE 'VIOLACION DE LIMITE DE AREA'         TO WCAN-TAB-TEXTO (13).
001730
001740     MOVE '35' TO WCAN-TAB-CODIGO (14).
001750     MOVE 'G'  TO WCAN-TAB-SEVERIDAD (14).
001760     MOVE 'ARCHIVO NO ENCONTRADO'               TO WCAN-TAB-TEXTO (14).
001770
001780     MOVE '37' TO WCAN-TAB-CODIGO (15).
001790     MOVE 'G'  TO WCAN-TAB-SEVERIDAD (15).
001800     MOVE 'ACCESO DENEGADO AL ARCHIVO'          TO WCAN-TAB-TEXTO (15).
001810
001820     MOVE '38' TO WCAN-TAB-CODIGO (16).
001830     MOVE 'G'  TO WCAN-TAB-SEVERIDAD (16).
001840     MOVE 'ARCHIVO CERRADO CON LOCK'            TO WCAN-TAB-TEXTO (16).
001850
001860     MOVE '39' TO WCAN-TAB-CODIGO (17).
001870     MOVE 'G'  TO WCAN-TAB-SEVERIDAD (17).
001880     MOVE 'ATRIBUTOS DE ARCHIVO EN CONFLICTO'   TO WCAN-TAB-TEXTO (17).
001890
001900     MOVE '41' TO WCAN-TAB-CODIGO (18).
001910     MOVE 'A'  TO WCAN-TAB-SEVERIDAD (18).
001920     MOVE 'EL ARCHIVO YA ESTA ABIERTO'          TO WCAN-TAB-TEXTO (18).
001930
001940     MOVE '42' TO WCAN-TAB-CODIGO (19).
001950     MOVE 'A'  TO WCAN-TAB-SEVERIDAD (19).
001960     MOVE 'EL ARCHIVO NO ESTA ABIERTO'          TO WCAN-TAB-TEXTO (19).
001970
001980     MOVE '43' TO WCAN-TAB-CODIGO (20).
001990     MOVE 'A'  TO WCAN-TAB-SEVERIDAD (20).
002000     MOVE 'REWRITE SIN READ PREVIO'             TO WCAN-TAB-TEXTO (20).
002010
002020     MOVE '44' TO WCAN-TAB-CODIGO (21).
002030     MOVE 'G'  TO WCAN-TAB-SEVERIDAD (21).
002040     MOVE 'DESBORDE DE LONGITUD DE REGISTRO'    TO WCAN-TAB-TEXTO (21).
002050
002060     MOVE '46' TO WCAN-TAB-CODIGO (22).
002070     MOVE 'G'  TO WCAN-TAB-SEVERIDAD (22).
002080     MOVE 'ERROR DE LECTURA SECUENCIAL'         TO WCAN-TAB-TEXTO (22).
002090
002100     MOVE '47' TO WCAN-TAB-CODIGO (23).
002110     MOVE 'G'  TO WCAN-TAB-SEVERIDAD (23).
002120     MOVE 'OPERACION DE LECTURA NO PERMITIDA'   TO WCAN-TAB-TEXTO (23).
002130
002140     MOVE '48' TO WCAN-TAB-CODIGO (24).
002150     MOVE 'G'  TO WCAN-TAB-SEVERIDAD (24).
002160     MOVE 'OPERACION DE ESCRIT. NO PERMITIDA'   TO WCAN-TAB-TEXTO (24).
002170
002180     MOVE '49' TO WCAN-TAB-CODIGO (25).
002190     MOVE 'G'  TO WCAN-TAB-SEVERIDAD (25).
002200     MOVE 'OPERACION DE E/S NO PERMITIDA'       TO WCAN-TAB-TEXTO (25).
002210
002220     MOVE '51' TO WCAN-TAB-CODIGO (26).
002230     MOVE 'A'  TO WCAN-TAB-SEVERIDAD (26).
002240     MOVE 'REGISTRO BLOQUEADO POR OTRO PROCESO'  TO WCAN-TAB-TEXTO (26).
002250
002260     MOVE '57' TO WCAN-TAB-CODIGO (27).
002270     MOVE 'A'  TO WCAN-TAB-SEVERIDAD (27).
002280     MOVE 'ERROR DE RENGLON/LINAGE DE IMPRES.'  TO WCAN-TAB-TEXTO (27).
002290
002300     MOVE '61' TO WCAN-TAB-CODIGO (28).
002310     MOVE 'G'  TO WCAN-TAB-SEVERIDAD (28).
002320     MOVE 'FALLA DE COMPARTIMIENTO DE ARCHIVO'  TO WCAN-TAB-TEXTO (28).
002330
002340     MOVE '91' TO WCAN-TAB-CODIGO (29).
002350     MOVE 'G'  TO WCAN-TAB-SEVERIDAD (29).
002360     MOVE 'ARCHIVO NO DISPONIBLE EN EL NODO'    TO WCAN-TAB-TEXTO (29).
002370
002380 FIN-10100.
002390     EXIT.
002400
002410 20100-BUSCO-STATUS.
002420*-----------------
002430
002440     SET WCAN-IX TO 1.
002450     SET 88-TAB-NO-HALLADA TO TRUE.
002460     MOVE 'CODIGO DE FILE-STATUS NO TABULADO'   TO MSG.
002470     MOVE 'X'                                   TO WS-SEVERIDAD-TXT.
002480
002490     PERFORM 20150-BUSCO-UNA-ENTRADA
002500         VARYING WCAN-IX FROM 1 BY 1
002510         UNTIL WCAN-IX > WS-CANT-ENTRADAS
002520            OR 88-TAB-HALLADA.
002530
002540 FIN-20100.
002550     EXIT.
002560
002570 20150-BUSCO-UNA-ENTRADA.
002580*---------------------
002590
002600     IF WCANCELA-CODRET (1:2) = WCAN-TAB-CODIGO (WCAN-IX)
002610         MOVE WCAN-TAB-TEXTO (WCAN-IX)          TO MSG
002620         SET 88-TAB-HALLADA                     TO TRUE
002630     END-IF.
002640
002650 FIN-20150.
002660     EXIT.
002670
002680 20200-ARMO-SEVERIDAD.
002690*--------------------
002700
002710     IF 88-TAB-HALLADA
002720         EVALUATE TRUE
002730              WHEN 88-SEV-INFO (WCAN-IX)
002740                   MOVE 'INFORMA' TO WS-SEVERIDAD-TXT
002750              WHEN 88-SEV-ALERTA (WCAN-IX)
002760                   MOVE 'ALERTA ' TO WS-SEVERIDAD-TXT
002770              WHEN 88-SEV-GRAVE (WCAN-IX)
002780                   MOVE 'GRAVE  ' TO WS-SEVERIDAD-TXT
002790              WHEN OTHER
002800                   MOVE '???????' TO WS-SEVERIDAD-TXT
002810         END-EVALUATE
002820     END-IF.
002830
002840 FIN-20200.
002850     EXIT.
002860
002870 30100-IMPRIMO-BANNER.
002880*--------------------
002890
002900     MOVE FUNCTION CURRENT-DATE TO WS-CURRENT-DATE-NUM (1:8).
002910     STRING WS-CURR-DD   DELIMITED BY SIZE
002920            '/'          DELIMITED BY SIZE
002930            WS-CURR-MM   DELIMITED BY SIZE
002940            '/'          DELIMITED BY SIZE
002950            WS-CURR-YYYY DELIMITED BY SIZE
002960       INTO WS-FECHA-BANNER.
002970
002980     DISPLAY ' '.
002990     DISPLAY '************************************************'.
003000     DISPLAY '***   ANALISIS DE MANOS DE POKER - ABEND      ***'.
003010     DISPLAY '***   RUTINA COMUN DE CANCELACION DE PROCESO  ***'.
003020     DISPLAY '************************************************'.
003030     DISPLAY '*                                               '.
003040     DISPLAY '* FECHA DE CANCELACION  : ' WS-FECHA-BANNER.
003050     DISPLAY '* PROGRAMA QUE CANCELA  : ' WCANCELA-PROGRAMA.
003060     DISPLAY '* PARRAFO               : ' WCANCELA-PARRAFO.
003070     DISPLAY '* RECURSO AFECTADO      : ' WCANCELA-RECURSO.
003080     DISPLAY '* OPERACION EN CURSO    : ' WCANCELA-OPERACION.
003090     DISPLAY '* FILE-STATUS           : ' WCANCELA-CODRET.
003100     DISPLAY '* SEVERIDAD             : ' WS-SEVERIDAD-TXT.
003110     DISPLAY '* DESCRIPCION DEL CODIGO: ' MSG.
003120     DISPLAY '* DETALLE DEL LLAMADOR  : ' WCANCELA-MENSAJE.
003130     DISPLAY '*                                               '.
003140     DISPLAY '************************************************'.
003150     DISPLAY '***   SE CANCELA EL LOTE DE ANALISIS DE       ***'.
003160     DISPLAY '***   MANOS DE POKER                          ***'.
003170     DISPLAY '************************************************'.
003180
003190 FIN-30100.
003200     EXIT.
